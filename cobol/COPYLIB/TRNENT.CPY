000100******************************************************************
000200*  COPYLIB    : TRNENT                                           *
000300*  APLICACION : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000400*  PROGRAMA   : FD FINTRX / FD FINDIA (ENTRADA Y DIARIO)         *
000500*  DESCRIPCION: LAYOUT DE LA TRANSACCION DE GASTO, INGRESO O     *
000600*             : TRASLADO ENTRE CUENTAS. EL MISMO LAYOUT SIRVE    *
000700*             : TANTO PARA EL LOTE DE ENTRADA (FINTRX) COMO      *
000800*             : PARA EL DIARIO DE SALIDA (FINDIA) - SON EL       *
000900*             : MISMO FORMATO FISICO.                            *
001000*  ARCHIVOS   : FINTRX, FINDIA (LINE SEQUENTIAL)                 *
001100*----------------------------------------------------------------*
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA      INIC  TICKET    DESCRIPCION                      *
001400*    --------   ----  --------  ------------------------------  *
001500*    07/11/1986  EDRD  REQ-0003  PRIMERA VERSION DEL LAYOUT.      *
001600*    05/05/1989  MALV  REQ-0015  SE AGREGA TRNT-REF-TRASLADO      *
001700*                                 PARA ENLAZAR LAS DOS PARTIDAS   *
001800*                                 DE UN TRASLADO ENTRE CUENTAS.   *
001900*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: TRNT-FECHA PASA  *
002000*                                 A CCYYMMDD (ERA AAMMDD).        *
002100*    30/10/2002  JPOR  REQ-0165  SE AMPLIA TRNT-DESCRIPCION DE    *
002200*                                 040 A 255 POSICIONES.           *
002300*    18/02/2010  MALV  REQ-0226  SE AGREGAN LOS RENGLONES DE      *
002400*                                 REPORTE GASTO-MENSUAL Y         *
002500*                                 COMPARACION-PRESUPUESTO A ESTE  *
002600*                                 COPYLIB (ANTES VIVIAN SUELTOS   *
002700*                                 EN CADA PROGRAMA).              *
002800*    11/09/2012  MALV  REQ-0233  SE QUITAN LOS RENGLONES DE       *
002900*                                 REPORTE AGREGADOS EN REQ-0226:  *
003000*                                 FINTRNP Y FINPREM TERMINARON    *
003100*                                 MANEJANDO SU PROPIA TABLA EN    *
003200*                                 WORKING-STORAGE Y NUNCA USARON  *
003300*                                 ESTOS RENGLONES DEL COPYLIB.    *
003400*----------------------------------------------------------------*
003500 01  REG-TRNENT.
003600*----------------------------------------------------------------*
003700*    CLAVE Y REFERENCIAS (CUENTA, CATEGORIA)                     *
003800*----------------------------------------------------------------*
003900     03  TRNT-LLAVE                    PIC 9(09).
004000     03  TRNT-CUENTA                   PIC 9(09).
004100     03  TRNT-CATEGORIA                PIC 9(09).
004200*----------------------------------------------------------------*
004300*    MONTO, SIEMPRE POSITIVO, CON SIGNO, 2 DECIMALES             *
004400*----------------------------------------------------------------*
004500     03  TRNT-MONTO                    PIC S9(13)V99.
004600*----------------------------------------------------------------*
004700*    TIPO DE TRANSACCION                                         *
004800*----------------------------------------------------------------*
004900     03  TRNT-TIPO                     PIC X(07).
005000         88  TRNT-TIPO-GASTO                  VALUE 'EXPENSE'.
005100         88  TRNT-TIPO-INGRESO                VALUE 'INCOME'.
005200         88  TRNT-TIPO-TRASLADO               VALUE 'TRANSFER'.
005300*----------------------------------------------------------------*
005400*    FECHA DE LA TRANSACCION, CCYYMMDD (REQ-0139)                *
005500*----------------------------------------------------------------*
005600     03  TRNT-FECHA                    PIC 9(08).
005700     03  TRNT-FECHA-R REDEFINES TRNT-FECHA.
005800         05  TRNT-FECHA-ANIO             PIC 9(04).
005900         05  TRNT-FECHA-MES              PIC 9(02).
006000         05  TRNT-FECHA-DIA              PIC 9(02).
006100*----------------------------------------------------------------*
006200*    DESCRIPCION LIBRE (REQ-0165)                                *
006300*----------------------------------------------------------------*
006400     03  TRNT-DESCRIPCION              PIC X(255).
006500*----------------------------------------------------------------*
006600*    REFERENCIA COMUN DE LAS DOS PARTIDAS DE UN TRASLADO          *
006700*    (REQ-0015); EN BLANCO PARA GASTO/INGRESO NORMAL.             *
006800*----------------------------------------------------------------*
006900     03  TRNT-REF-TRASLADO             PIC X(36).
007000*----------------------------------------------------------------*
007100*    RELLENO HASTA EL ANCHO DE REGISTRO DE TRANSACCION           *
007200*    (360 BYTES)                                                 *
007300*----------------------------------------------------------------*
007400     03  FILLER                        PIC X(12).
