000100******************************************************************
000200*  COPYLIB    : PREMTH                                           *
000300*  APLICACION : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000400*  PROGRAMA   : FD PREMTH (MAESTRO DE PRESUPUESTOS)              *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE ASIGNACION DE     *
000600*             : PRESUPUESTO. EXISTE A LO SUMO UN REGISTRO POR    *
000700*             : CATEGORIA (PRMT-LLAVE = CGMT-LLAVE DE CATMTH).   *
000800*  ARCHIVO    : FINPRE (ORGANIZATION IS RELATIVE, ACCESS DYNAMIC)*
000900*  LLAVE      : PRMT-LLAVE = NUMERO DE CATEGORIA = RRN DEL        *
001000*             : ARCHIVO (SUSTITUTO DE ACCESO INDEXADO, VER        *
001200*----------------------------------------------------------------*
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      INIC  TICKET    DESCRIPCION                      *
001500*    --------   ----  --------  ------------------------------  *
001600*    22/09/1988  EDRD  REQ-0009  PRIMERA VERSION DEL LAYOUT.      *
001700*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: PRMT-FECHA-ALTA  *
001800*                                 PASA A CCYYMMDD (ERA AAMMDD).   *
001900*    08/12/2004  MALV  REQ-0187  SE AGREGA PRMT-PERIODO           *
002000*                                 (RESERVADO, SOLO MENSUAL HOY). *
002100*----------------------------------------------------------------*
002200 01  REG-PREMTH.
002300*----------------------------------------------------------------*
002400*    CLAVE = NUMERO DE CATEGORIA (UNA ASIGNACION POR CATEGORIA)  *
002500*----------------------------------------------------------------*
002600     03  PRMT-LLAVE                    PIC 9(09).
002700*----------------------------------------------------------------*
002800*    TOPE PRESUPUESTADO, CON SIGNO, 2 DECIMALES, >= 0            *
002900*----------------------------------------------------------------*
003000     03  PRMT-MONTO                    PIC S9(13)V99.
003100*----------------------------------------------------------------*
003200*    VISTA EDITADA DEL MONTO, SOLO PARA IMPRESION DE REPORTES    *
003300*----------------------------------------------------------------*
003400     03  PRMT-MONTO-R REDEFINES PRMT-MONTO.
003500         05  PRMT-MONTO-ENTERO         PIC S9(13).
003600         05  PRMT-MONTO-CENTAVOS       PIC 99.
003700*----------------------------------------------------------------*
003800*    PERIODO DE VIGENCIA (REQ-0187). RESERVADO; LA UNICA         *
003900*    VIGENCIA QUE CALCULAN LOS PROGRAMAS ACTUALES ES MENSUAL     *
004000*    POR RANGO DE FECHAS RECIBIDO POR PARAMETRO.                 *
004100*----------------------------------------------------------------*
004200     03  PRMT-PERIODO-RESERVADO        PIC X(07) VALUE SPACES.
004300*----------------------------------------------------------------*
004400*    FECHA DE ALTA DE LA ASIGNACION, CCYYMMDD (REQ-0139)         *
004500*----------------------------------------------------------------*
004600     03  PRMT-FECHA-ALTA               PIC 9(08).
004700*----------------------------------------------------------------*
004800*    RELLENO HASTA EL ANCHO DE REGISTRO DEL MAESTRO (050 BYTES)  *
004900*----------------------------------------------------------------*
005000     03  FILLER                        PIC X(11).
