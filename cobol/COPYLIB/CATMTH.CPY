000100******************************************************************
000200*  COPYLIB    : CATMTH                                           *
000300*  APLICACION : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000400*  PROGRAMA   : FD CATMTH (MAESTRO DE CATEGORIAS)                *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE CATEGORIAS DE     *
000600*             : GASTO/INGRESO. LAS CATEGORIAS PUEDEN FORMAR UNA  *
000700*             : JERARQUIA DE DOS NIVELES (PADRE/HIJA) POR MEDIO  *
000800*             : DE CGMT-PADRE.                                   *
000900*  ARCHIVO    : FINCAT (ORGANIZATION IS RELATIVE, ACCESS DYNAMIC)*
001000*  LLAVE      : CGMT-LLAVE = NUMERO DE CATEGORIA = RRN DEL        *
001100*             : ARCHIVO (SUSTITUTO DE ACCESO INDEXADO, VER        *
001300*----------------------------------------------------------------*
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA      INIC  TICKET    DESCRIPCION                      *
001600*    --------   ----  --------  ------------------------------  *
001700*    11/08/1986  EDRD  REQ-0002  PRIMERA VERSION DEL LAYOUT.      *
001800*    30/01/1991  MALV  REQ-0027  SE AGREGA CGMT-PADRE PARA        *
001900*                                 PERMITIR SUBCATEGORIAS.         *
002000*    16/06/1995  JPOR  REQ-0059  SE AGREGA CGMT-COLOR (AYUDA     *
002100*                                 VISUAL DE PANTALLA, NO SE USA   *
002200*                                 EN CALCULOS).                  *
002300*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: CGMT-FECHA-ALTA  *
002400*                                 PASA A CCYYMMDD (ERA AAMMDD).   *
002500*    14/04/2006  MALV  REQ-0198  SE AMPLIA CGMT-NOMBRE DE 030 A   *
002600*                                 100 POSICIONES.                 *
002700*----------------------------------------------------------------*
002800 01  REG-CATMTH.
002900*----------------------------------------------------------------*
003000*    CLAVE Y NOMBRE (UNICO, SENSIBLE A MAYUSCULA/MINUSCULA)       *
003100*----------------------------------------------------------------*
003200     03  CGMT-LLAVE                    PIC 9(09).
003300     03  CGMT-NOMBRE                   PIC X(100).
003400*----------------------------------------------------------------*
003500*    TIPO DE CATEGORIA                                           *
003600*----------------------------------------------------------------*
003700     03  CGMT-TIPO                     PIC X(07).
003800         88  CGMT-TIPO-GASTO                  VALUE 'EXPENSE'.
003900         88  CGMT-TIPO-INGRESO                VALUE 'INCOME'.
004000*----------------------------------------------------------------*
004100*    CATEGORIA PADRE (0 = CATEGORIA DE PRIMER NIVEL)              *
004200*----------------------------------------------------------------*
004300     03  CGMT-PADRE                    PIC 9(09).
004400         88  CGMT-SIN-PADRE                   VALUE ZEROES.
004500*----------------------------------------------------------------*
004600*    COLOR DE PANTALLA "#RRGGBB", SOLO AYUDA VISUAL (REQ-0059)   *
004700*----------------------------------------------------------------*
004800     03  CGMT-COLOR                    PIC X(07).
004900*----------------------------------------------------------------*
005000*    FECHA DE ALTA DE LA CATEGORIA, CCYYMMDD (REQ-0139)          *
005100*----------------------------------------------------------------*
005200     03  CGMT-FECHA-ALTA               PIC 9(08).
005300     03  CGMT-FECHA-ALTA-R REDEFINES CGMT-FECHA-ALTA.
005400         05  CGMT-ALTA-ANIO              PIC 9(04).
005500         05  CGMT-ALTA-MES               PIC 9(02).
005600         05  CGMT-ALTA-DIA               PIC 9(02).
005700*----------------------------------------------------------------*
005800*    RELLENO HASTA EL ANCHO DE REGISTRO DEL MAESTRO (149 BYTES)  *
005900*----------------------------------------------------------------*
006000     03  FILLER                        PIC X(09).
