000100******************************************************************
000200*  COPYLIB    : CTAMTH                                           *
000300*  APLICACION : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000400*  PROGRAMA   : FD CTAMTH (MAESTRO DE CUENTAS)                   *
000500*  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE CUENTAS (BANCO,   *
000600*             : EFECTIVO, TARJETA, PLAZO FIJO) DEL SUSCRIPTOR.   *
000700*             : CADA REGISTRO REPRESENTA UNA CUENTA Y SU SALDO  *
000800*             : VIGENTE, MANTENIDO POR LOS PROGRAMAS FINCTAM     *
000900*             : (MANTENIMIENTO) Y FINTRNP (POSTEO).              *
001000*  ARCHIVO    : FINCTA (ORGANIZATION IS RELATIVE, ACCESS DYNAMIC)*
001100*  LLAVE      : CTMT-LLAVE = NUMERO DE CUENTA = RRN DEL ARCHIVO  *
001300*----------------------------------------------------------------*
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA      INIC  TICKET    DESCRIPCION                      *
001600*    --------   ----  --------  ------------------------------  *
001700*    03/06/1986  EDRD  REQ-0001  PRIMERA VERSION DEL LAYOUT.      *
001800*    14/02/1990  MALV  REQ-0022  SE AGREGA CTMT-TIPO PARA         *
001900*                                 DISTINGUIR AHORRO/CHEQUE/TC.    *
002000*    09/10/1992  JPOR  REQ-0038  SE RESERVAN 010 BYTES PARA       *
002100*                                 SUCURSAL/OFICINA (NO EN USO     *
002200*                                 POR LOS PROGRAMAS ACTUALES).   *
002300*    27/07/1994  JPOR  REQ-0055  SE AGREGA CTMT-ACTIVA (BAJA      *
002400*                                 LOGICA, NO SE ELIMINA FISICO).  *
002500*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: CTMT-FECHA-ULT   *
002600*                                 PASA A CCYYMMDD (ERA AAMMDD).   *
002700*    05/05/2003  MALV  REQ-0178  SE AGREGA VISTA REDEFINIDA DEL   *
002800*                                 SALDO PARA IMPRESION EDITADA.   *
002900*    11/09/2008  JPOR  REQ-0211  SE AMPLIA CTMT-NOMBRE DE 040 A   *
003000*                                 100 POSICIONES (NOMBRES LARGOS).*
003100*    22/03/2011  MALV  REQ-0233  SE AGREGA CTMT-FECHA-APERTURA Y  *
003200*                                 CTMT-TASA-INTERES (RESERVADO,   *
003300*                                 NO CALCULADO POR ESTE SISTEMA). *
003400*----------------------------------------------------------------*
003500 01  REG-CTAMTH.
003600*----------------------------------------------------------------*
003700*    CLAVE Y DATOS GENERALES DE LA CUENTA                        *
003800*----------------------------------------------------------------*
003900     03  CTMT-LLAVE                    PIC 9(09).
004000     03  CTMT-NOMBRE                   PIC X(100).
004100     03  CTMT-TIPO                     PIC X(12).
004200         88  CTMT-TIPO-AHORRO                 VALUE 'SAVINGS'.
004300         88  CTMT-TIPO-CHEQUE                 VALUE 'CHECKING'.
004400         88  CTMT-TIPO-TARJETA                VALUE
004500                                       'CREDIT_CARD'.
004600         88  CTMT-TIPO-PLAZO-FIJO             VALUE
004700                                       'FIXED_DEPOSIT'.
004800         88  CTMT-TIPO-EFECTIVO               VALUE 'CASH'.
004900*----------------------------------------------------------------*
005000*    SALDO VIGENTE, CON SIGNO, 2 DECIMALES                       *
005100*----------------------------------------------------------------*
005200     03  CTMT-SALDO                    PIC S9(13)V99.
005300*----------------------------------------------------------------*
005400*    VISTA EDITADA DEL SALDO, SOLO PARA IMPRESION DE REPORTES    *
005500*    (REQ-0178). SE REDEFINE EL CAMPO UNICAMENTE PARA PARTIR EL  *
005600*    VALOR ENTERO DE LOS CENTAVOS ANTES DE CARGAR LA LINEA DE    *
005700*    IMPRESION; NO ALTERA EL CONTENIDO GRABADO EN EL ARCHIVO.    *
005800*----------------------------------------------------------------*
005900     03  CTMT-SALDO-R REDEFINES CTMT-SALDO.
006000         05  CTMT-SALDO-ENTERO         PIC S9(13).
006100         05  CTMT-SALDO-CENTAVOS       PIC 99.
006200*----------------------------------------------------------------*
006300*    INDICADOR DE BAJA LOGICA (REQ-0055). LAS CUENTAS NUNCA SE   *
006400*    BORRAN FISICAMENTE DEL MAESTRO.                             *
006500*----------------------------------------------------------------*
006600     03  CTMT-ACTIVA                   PIC X(01).
006700         88  CTMT-ES-ACTIVA                   VALUE 'Y'.
006800         88  CTMT-ES-INACTIVA                 VALUE 'N'.
006900*----------------------------------------------------------------*
007000*    FECHA DE LA ULTIMA TRANSACCION APLICADA A LA CUENTA,        *
007100*    CCYYMMDD (REQ-0139). VISTA REDEFINIDA POR COMPONENTES       *
007200*    PARA VALIDACIONES DE FIN DE MES/CORTE.                      *
007300*----------------------------------------------------------------*
007400     03  CTMT-FECHA-ULT-MOV            PIC 9(08).
007500     03  CTMT-FECHA-ULT-MOV-R REDEFINES CTMT-FECHA-ULT-MOV.
007600         05  CTMT-ULT-ANIO              PIC 9(04).
007700         05  CTMT-ULT-MES               PIC 9(02).
007800         05  CTMT-ULT-DIA               PIC 9(02).
007900*----------------------------------------------------------------*
008000*    FECHA DE APERTURA Y TASA DE INTERES (REQ-0233). RESERVADOS *
008100*    PARA UN FUTURO MODULO DE INTERESES; NINGUN PROGRAMA DE     *
008200*    ESTE SUBSISTEMA LOS CALCULA O LOS VALIDA.                  *
008300*----------------------------------------------------------------*
008400     03  CTMT-FECHA-APERTURA           PIC 9(08).
008500     03  CTMT-TASA-INTERES             PIC S9(03)V9(04).
008600*----------------------------------------------------------------*
008700*    SUCURSAL/OFICINA DE ORIGEN (REQ-0038). RESERVADO, NO USADO  *
008800*    POR LOS PROGRAMAS DE ESTE SUBSISTEMA (OPERACION PERSONAL,  *
008900*    NO MULTI-SUCURSAL).                                        *
009000*----------------------------------------------------------------*
009100     03  CTMT-SUCURSAL-RESERVADO       PIC X(10) VALUE SPACES.
009200*----------------------------------------------------------------*
009300*    RELLENO HASTA EL ANCHO DE REGISTRO DEL MAESTRO (180 BYTES)  *
009400*----------------------------------------------------------------*
009500     03  FILLER                        PIC X(10).
