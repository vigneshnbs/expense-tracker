000100******************************************************************
000200*  COPYLIB   : FSTAT                                             *
000300*  APLICACION: FINMTO - CONTROL DE FINANZAS PERSONALES           *
000400*  DESCRIPCION: BLOQUE GENERICO DE PARAMETROS PARA LA RUTINA     *
000500*             : COMPARTIDA DE REPORTE DE ERRORES DE ARCHIVO      *
000600*             : DEBD1R00 (COMUN A TODOS LOS SUBSISTEMAS).        *
000700*  USO        : COPY FSTAT.  EN WORKING-STORAGE SECTION, ANTES   *
000800*             : DE LOS GRUPOS FS-xxxx/FSE-xxxx PROPIOS DE CADA   *
000900*             : PROGRAMA.                                       *
001000******************************************************************
001100*----------------------------------------------------------------*
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA      INIC  TICKET    DESCRIPCION                      *
001400*    --------   ----  --------  ------------------------------  *
001500*    15/03/1987  EDRD  REQ-0004  PRIMERA VERSION DEL COPYLIB.    *
001600*    09/11/1991  MALV  REQ-0061  SE AGREGA LLAVE X(32) PARA      *
001700*                                 SOPORTAR LLAVES COMPUESTAS.    *
001800*    22/01/1999  EDRD  REQ-0140  AJUSTE MILENIO: ACCION Y        *
001900*                                 ARCHIVO A X(10)/X(08), SIN     *
002000*                                 CAMBIO DE FORMATO DE FECHAS.   *
002100*----------------------------------------------------------------*
002200 01  WKS-FSTAT-PARM.
002300     03  FSTAT-PROGRAMA           PIC X(08) VALUE SPACES.
002400     03  FSTAT-ARCHIVO            PIC X(08) VALUE SPACES.
002500     03  FSTAT-ACCION             PIC X(10) VALUE SPACES.
002600         88  FSTAT-ACCION-OPEN              VALUE 'OPEN'.
002700         88  FSTAT-ACCION-CLOSE             VALUE 'CLOSE'.
002800         88  FSTAT-ACCION-READ              VALUE 'READ'.
002900         88  FSTAT-ACCION-WRITE             VALUE 'WRITE'.
003000         88  FSTAT-ACCION-REWRITE           VALUE 'REWRITE'.
003100         88  FSTAT-ACCION-DELETE            VALUE 'DELETE'.
003200     03  FSTAT-LLAVE              PIC X(32) VALUE SPACES.
003300     03  FILLER                   PIC X(04) VALUE SPACES.
