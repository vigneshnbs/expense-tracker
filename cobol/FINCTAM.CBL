000100******************************************************************
000200* FECHA       : 03/06/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000500* PROGRAMA    : FINCTAM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CUENTAS (ALTA,      *
000800*             : ACTUALIZACION DE NOMBRE/TIPO, BAJA LOGICA) A     *
000900*             : PARTIR DE UN LOTE DE TRANSACCIONES DE             *
001000*             : MANTENIMIENTO (FINCTI), Y TOTALIZADOR DE SALDOS   *
001100*             : DE CUENTAS ACTIVAS.                               *
001200* ARCHIVOS    : FINCTA=I-O, FINCTI=ENTRADA, FINCTO=SALIDA        *
001300* ACCION (ES) : A=MANTENIMIENTO (ALTA, ACTUALIZACION O BAJA       *
001400*             : LOGICA SEGUN EL CODIGO DE MOVIMIENTO DE CADA     *
001500*             : RENGLON DE FINCTI), T=TOTALIZA SALDOS DE          *
001600*             : CUENTAS ACTIVAS                                   *
001700* BPM/RATIONAL: REQ-0001                                         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     FINCTAM.
002100 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.   FINMTO - CONTROL DE FINANZAS PERSONALES.
002300 DATE-WRITTEN.   03/06/1986.
002400 DATE-COMPILED.
002500 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002600*----------------------------------------------------------------*
002700*    HISTORIAL DE CAMBIOS                                        *
002800*    FECHA      INIC  TICKET    DESCRIPCION                      *
002900*    --------   ----  --------  ------------------------------  *
003000*    03/06/1986  EDRD  REQ-0001  PRIMERA VERSION: ALTA Y BAJA     *
003100*                                 LOGICA DE CUENTAS.              *
003200*    14/02/1990  MALV  REQ-0022  SE AGREGA VALIDACION DE TIPO DE  *
003300*                                 CUENTA CONTRA LISTA FIJA.        *
003400*    27/07/1994  JPOR  REQ-0055  LA BAJA PASA A SER LOGICA; YA    *
003500*                                 NO SE BORRA EL REGISTRO.        *
003600*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: FECHAS A         *
003700*                                 CCYYMMDD EN TODO EL PROGRAMA.   *
003800*    02/04/2000  MALV  REQ-0147  SE AGREGA MODO T (TOTALIZA       *
003900*                                 SALDOS DE CUENTAS ACTIVAS).     *
004000*    19/06/2009  JPOR  REQ-0215  NO SE PERMITE ALTA DE CUENTA SIN *
004100*                                 NOMBRE NI CON SALDO INICIAL     *
004200*                                 DISTINTO DE CERO (SIEMPRE       *
004300*                                 ARRANCA EN CERO).               *
004400*    04/04/2013  JPOR  REQ-0242  SE AGREGA EL CODIGO DE            *
004500*                                 MOVIMIENTO C (ACTUALIZA NOMBRE   *
004600*                                 Y TIPO DE UNA CUENTA EXISTENTE); *
004700*                                 ANTES SOLO HABIA ALTA Y BAJA,    *
004800*                                 SE DIVIDE ALTA-O-ACTUALIZA-      *
004900*                                 CUENTA EN ALTA-CUENTA Y          *
005000*                                 ACTUALIZA-CUENTA SEPARADAS.      *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CTAMTH ASSIGN TO FINCTA
006000            ORGANIZATION  IS RELATIVE
006100            ACCESS MODE   IS DYNAMIC
006200            RELATIVE KEY  IS WKS-CTAMTH-RRN
006300            FILE STATUS   IS FS-CTAMTH
006400                             FSE-CTAMTH.
006500
006600     SELECT FINCTI ASSIGN TO FINCTI
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-FINCTI.
006900
007000     SELECT FINCTO ASSIGN TO FINCTO
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-FINCTO.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   MAESTRO DE CUENTAS (ALTA/CONSULTA/BAJA LOGICA/TOTALIZACION). *
008000*   LOTE DE MOVIMIENTOS DE MANTENIMIENTO (ENTRADA).              *
008100*   LISTADO DE RESULTADO DEL MANTENIMIENTO (SALIDA).             *
008200 FD  CTAMTH.
008300     COPY CTAMTH.
008400 FD  FINCTI
008500     RECORD CONTAINS 140 CHARACTERS.
008600 01  REG-FINCTI.
008700     03  CTI-ACCION                    PIC X(01).
008800         88  CTI-ES-ALTA                      VALUE 'A'.
008900         88  CTI-ES-ACTUALIZA                  VALUE 'C'.
009000         88  CTI-ES-BAJA                       VALUE 'D'.
009100     03  CTI-CUENTA                    PIC 9(09).
009200     03  CTI-NOMBRE                    PIC X(100).
009300     03  CTI-TIPO                      PIC X(12).
009400     03  FILLER                        PIC X(18).
009500 FD  FINCTO
009600     RECORD CONTAINS 132 CHARACTERS.
009700 01  REG-FINCTO                        PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000     COPY FSTAT.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     03  FS-CTAMTH                     PIC 9(02) VALUE ZEROES.
010600     03  FSE-CTAMTH.
010700         05  FSE-CTAMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
010800         05  FSE-CTAMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010900         05  FSE-CTAMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011000     03  FS-FINCTI                     PIC 9(02) VALUE ZEROES.
011100     03  FS-FINCTO                     PIC 9(02) VALUE ZEROES.
011200
011300 01  WKS-CTAMTH-RRN                    PIC 9(09) COMP.
011400
011500 01  WKS-PARM-CORRIDA.
011600     03  WKS-PARM-ACCION               PIC X(01).
011700         88  ACCION-ALTA-BAJA                 VALUE 'A'.
011800         88  ACCION-TOTALIZA                  VALUE 'T'.
011900
012000 01  WKS-FLAGS.
012100     03  WKS-FIN-FINCTI                PIC 9(01) VALUE ZEROES.
012200         88  FIN-FINCTI                          VALUE 1.
012300     03  WKS-FIN-CTAMTH                PIC 9(01) VALUE ZEROES.
012400         88  FIN-CTAMTH                           VALUE 1.
012500     03  WKS-TIPO-VALIDO               PIC 9(01) VALUE ZEROES.
012600         88  TIPO-ES-VALIDO                       VALUE 1.
012700
012800 01  WKS-CONTADORES.
012900     03  WKS-LEIDOS-FINCTI             PIC 9(07) COMP VALUE 0.
013000     03  WKS-ALTAS-OK                  PIC 9(07) COMP VALUE 0.
013100     03  WKS-ALTAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
013200     03  WKS-CAMBIOS-OK                PIC 9(07) COMP VALUE 0.
013300     03  WKS-CAMBIOS-RECHAZADOS        PIC 9(07) COMP VALUE 0.
013400     03  WKS-BAJAS-OK                  PIC 9(07) COMP VALUE 0.
013500     03  WKS-BAJAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
013600     03  WKS-CUENTAS-ACTIVAS           PIC 9(07) COMP VALUE 0.
013700     03  WKS-J                         PIC 9(05) COMP VALUE 0.
013800
013900 01  WKS-TOTAL-SALDOS-ACTIVOS          PIC S9(13)V99 VALUE 0.
014000 01  WKS-MASCARA-CONTADOR              PIC Z,ZZZ,ZZ9.
014100 01  WKS-MASCARA-MONTO                 PIC -(13)9.99.
014200 01  WKS-FECHA-HOY                     PIC 9(08) VALUE ZEROES.
014300 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014400     03  WKS-HOY-ANIO                  PIC 9(04).
014500     03  WKS-HOY-MES                   PIC 9(02).
014600     03  WKS-HOY-DIA                   PIC 9(02).
014700
014800 01  WKS-LISTA-TIPOS-VALIDOS.
014900     03  FILLER PIC X(13) VALUE 'SAVINGS      '.
015000     03  FILLER PIC X(13) VALUE 'CHECKING     '.
015100     03  FILLER PIC X(13) VALUE 'CREDIT_CARD  '.
015200     03  FILLER PIC X(13) VALUE 'FIXED_DEPOSIT'.
015300     03  FILLER PIC X(13) VALUE 'CASH         '.
015400 01  WKS-TABLA-TIPOS-VALIDOS REDEFINES WKS-LISTA-TIPOS-VALIDOS.
015500     03  WKS-TIPO-RENGLON OCCURS 5 TIMES PIC X(13).
015600
015700 01  WKS-LINEA-FINCTO.
015800     03  FLC-CUENTA-ED                 PIC Z(08)9.
015900     03  FILLER                        PIC X(01).
016000     03  FLC-NOMBRE-ED                  PIC X(30).
016100     03  FILLER                        PIC X(01).
016200     03  FLC-MENSAJE                    PIC X(40).
016300     03  FILLER                        PIC X(50).
016400
016500******************************************************************
016600 PROCEDURE DIVISION.
016700******************************************************************
016800 000-MAIN SECTION.
016900     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
017000     EVALUATE TRUE
017100        WHEN ACCION-ALTA-BAJA
017200           PERFORM APERTURA-ARCHIVOS-MANTENIMIENTO
017300           PERFORM MANTENIMIENTO-CUENTAS UNTIL FIN-FINCTI
017400           PERFORM ESTADISTICAS-MANTENIMIENTO
017500           PERFORM CIERRA-ARCHIVOS-MANTENIMIENTO
017600        WHEN ACCION-TOTALIZA
017700           PERFORM APERTURA-ARCHIVOS-TOTALIZA
017800           PERFORM TOTALIZA-SALDOS-ACTIVOS UNTIL FIN-CTAMTH
017900           PERFORM ESTADISTICAS-TOTALIZA
018000           PERFORM CIERRA-ARCHIVOS-TOTALIZA
018100        WHEN OTHER
018200           DISPLAY '>>> FINCTAM: ACCION DE PARAMETRO INVALIDA <<<'
018300                   UPON CONSOLE
018400           MOVE 91 TO RETURN-CODE
018500     END-EVALUATE
018600     STOP RUN.
018700 000-MAIN-E. EXIT.
018800
018900******************************************************************
019000*                    A P E R T U R A   D E   A R C H I V O S
019100******************************************************************
019200 APERTURA-ARCHIVOS-MANTENIMIENTO SECTION.
019300     MOVE 'FINCTAM' TO FSTAT-PROGRAMA
019400     OPEN I-O    CTAMTH
019500     OPEN INPUT  FINCTI
019600     OPEN OUTPUT FINCTO
019700     IF FS-CTAMTH NOT = 0
019800        DISPLAY '>>> FINCTAM: NO ABRIO CTAMTH <<<' UPON CONSOLE
019900        MOVE 91 TO RETURN-CODE
020000        STOP RUN
020100     END-IF.
020200 APERTURA-ARCHIVOS-MANTENIMIENTO-E. EXIT.
020300
020400 APERTURA-ARCHIVOS-TOTALIZA SECTION.
020500     MOVE 'FINCTAM' TO FSTAT-PROGRAMA
020600     OPEN INPUT CTAMTH
020700     IF FS-CTAMTH NOT = 0
020800        DISPLAY '>>> FINCTAM: NO ABRIO CTAMTH <<<' UPON CONSOLE
020900        MOVE 91 TO RETURN-CODE
021000        STOP RUN
021100     END-IF.
021200 APERTURA-ARCHIVOS-TOTALIZA-E. EXIT.
021300
021400******************************************************************
021500*        M A N T E N I M I E N T O   D E   C U E N T A S
021600******************************************************************
021700 MANTENIMIENTO-CUENTAS SECTION.
021800     PERFORM LEE-FINCTI
021900     IF NOT FIN-FINCTI
022000        ADD 1 TO WKS-LEIDOS-FINCTI
022100        EVALUATE TRUE
022200           WHEN CTI-ES-ALTA
022300              PERFORM ALTA-CUENTA
022400           WHEN CTI-ES-ACTUALIZA
022500              PERFORM ACTUALIZA-CUENTA
022600           WHEN CTI-ES-BAJA
022700              PERFORM BAJA-LOGICA-CUENTA
022800           WHEN OTHER
022900              DISPLAY '>>> FINCTAM: ACCION DE MOVIMIENTO '
023000                      'DESCONOCIDA <<<' UPON CONSOLE
023100        END-EVALUATE
023200     END-IF.
023300 MANTENIMIENTO-CUENTAS-E. EXIT.
023400
023500 ALTA-CUENTA SECTION.
023600*--> REQ-0215: NO SE ACEPTA ALTA SIN NOMBRE. EL SALDO SIEMPRE    *
023700*--> ARRANCA EN CERO, NO VIENE DEL MOVIMIENTO DE ENTRADA.        *
023800     PERFORM VALIDA-TIPO-CUENTA
023900     IF CTI-NOMBRE = SPACES OR NOT TIPO-ES-VALIDO
024000        ADD 1 TO WKS-ALTAS-RECHAZADAS
024100        MOVE CTI-CUENTA   TO FLC-CUENTA-ED
024200        MOVE CTI-NOMBRE(1:30) TO FLC-NOMBRE-ED
024300        MOVE 'RECHAZADA: NOMBRE EN BLANCO O TIPO INVALIDO'
024400                          TO FLC-MENSAJE
024500        WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
024600     ELSE
024700        MOVE CTI-CUENTA TO WKS-CTAMTH-RRN
024800        INITIALIZE REG-CTAMTH
024900        MOVE CTI-CUENTA  TO CTMT-LLAVE
025000        MOVE CTI-NOMBRE  TO CTMT-NOMBRE
025100        MOVE CTI-TIPO    TO CTMT-TIPO
025200        MOVE 0           TO CTMT-SALDO
025300        MOVE 'Y'         TO CTMT-ACTIVA
025400        MOVE WKS-FECHA-HOY TO CTMT-FECHA-ULT-MOV
025500        MOVE WKS-FECHA-HOY TO CTMT-FECHA-APERTURA
025600        WRITE REG-CTAMTH
025700        IF FS-CTAMTH NOT = 0
025800           ADD 1 TO WKS-ALTAS-RECHAZADAS
025900        ELSE
026000           ADD 1 TO WKS-ALTAS-OK
026100           MOVE CTI-CUENTA   TO FLC-CUENTA-ED
026200           MOVE CTI-NOMBRE(1:30) TO FLC-NOMBRE-ED
026300           MOVE 'ALTA ACEPTADA' TO FLC-MENSAJE
026400           WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
026500        END-IF
026600     END-IF.
026700 ALTA-CUENTA-E. EXIT.
026800
026900 ACTUALIZA-CUENTA SECTION.
027000*--> REQ-0241: ACTUALIZA NOMBRE Y TIPO DE UNA CUENTA EXISTENTE;  *
027100*--> EL SALDO Y LA FECHA DE APERTURA NO SE TOCAN POR ESTA VIA.   *
027200     PERFORM VALIDA-TIPO-CUENTA
027300     MOVE CTI-CUENTA TO WKS-CTAMTH-RRN
027400     IF CTI-NOMBRE = SPACES OR NOT TIPO-ES-VALIDO
027500        ADD 1 TO WKS-CAMBIOS-RECHAZADOS
027600        MOVE CTI-CUENTA   TO FLC-CUENTA-ED
027700        MOVE CTI-NOMBRE(1:30) TO FLC-NOMBRE-ED
027800        MOVE 'RECHAZADA: NOMBRE EN BLANCO O TIPO INVALIDO'
027900                          TO FLC-MENSAJE
028000        WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
028100     ELSE
028200        READ CTAMTH INVALID KEY
028300             ADD 1 TO WKS-CAMBIOS-RECHAZADOS
028400             MOVE CTI-CUENTA   TO FLC-CUENTA-ED
028500             MOVE SPACES       TO FLC-NOMBRE-ED
028600             MOVE 'RECHAZADA: CUENTA NO EXISTE' TO FLC-MENSAJE
028700             WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
028800        NOT INVALID KEY
028900             MOVE CTI-NOMBRE TO CTMT-NOMBRE
029000             MOVE CTI-TIPO   TO CTMT-TIPO
029100             REWRITE REG-CTAMTH
029200             IF FS-CTAMTH NOT = 0
029300                ADD 1 TO WKS-CAMBIOS-RECHAZADOS
029400             ELSE
029500                ADD 1 TO WKS-CAMBIOS-OK
029600                MOVE CTMT-LLAVE   TO FLC-CUENTA-ED
029700                MOVE CTMT-NOMBRE(1:30) TO FLC-NOMBRE-ED
029800                MOVE 'ACTUALIZACION ACEPTADA' TO FLC-MENSAJE
029900                WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
030000             END-IF
030100        END-READ
030200     END-IF.
030300 ACTUALIZA-CUENTA-E. EXIT.
030400
030500 VALIDA-TIPO-CUENTA SECTION.
030600     MOVE 0 TO WKS-TIPO-VALIDO
030700     MOVE 1 TO WKS-J
030800     PERFORM COMPARA-TIPO-RENGLON UNTIL WKS-J > 5.
030900 VALIDA-TIPO-CUENTA-E. EXIT.
031000
031100 COMPARA-TIPO-RENGLON SECTION.
031200     IF CTI-TIPO = WKS-TIPO-RENGLON (WKS-J)
031300        MOVE 1 TO WKS-TIPO-VALIDO
031400     END-IF
031500     ADD 1 TO WKS-J.
031600 COMPARA-TIPO-RENGLON-E. EXIT.
031700
031800 BAJA-LOGICA-CUENTA SECTION.
031900*--> REQ-0055: LA CUENTA NUNCA SE BORRA, SOLO SE MARCA INACTIVA. *
032000     MOVE CTI-CUENTA TO WKS-CTAMTH-RRN
032100     READ CTAMTH INVALID KEY
032200          ADD 1 TO WKS-BAJAS-RECHAZADAS
032300          MOVE CTI-CUENTA TO FLC-CUENTA-ED
032400          MOVE SPACES     TO FLC-NOMBRE-ED
032500          MOVE 'RECHAZADA: CUENTA NO EXISTE' TO FLC-MENSAJE
032600          WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
032700     NOT INVALID KEY
032800          MOVE 'N' TO CTMT-ACTIVA
032900          REWRITE REG-CTAMTH
033000          IF FS-CTAMTH NOT = 0
033100             ADD 1 TO WKS-BAJAS-RECHAZADAS
033200          ELSE
033300             ADD 1 TO WKS-BAJAS-OK
033400             MOVE CTMT-LLAVE  TO FLC-CUENTA-ED
033500             MOVE CTMT-NOMBRE(1:30) TO FLC-NOMBRE-ED
033600             MOVE 'BAJA LOGICA ACEPTADA' TO FLC-MENSAJE
033700             WRITE REG-FINCTO FROM WKS-LINEA-FINCTO
033800          END-IF
033900     END-READ.
034000 BAJA-LOGICA-CUENTA-E. EXIT.
034100
034200 LEE-FINCTI SECTION.
034300     READ FINCTI
034400          AT END
034500             MOVE 1 TO WKS-FIN-FINCTI
034600     END-READ.
034700 LEE-FINCTI-E. EXIT.
034800
034900 ESTADISTICAS-MANTENIMIENTO SECTION.
035000     DISPLAY '******************************************'
035100     MOVE WKS-LEIDOS-FINCTI   TO WKS-MASCARA-CONTADOR
035200     DISPLAY 'MOVIMIENTOS LEIDOS:         ' WKS-MASCARA-CONTADOR
035300     MOVE WKS-ALTAS-OK        TO WKS-MASCARA-CONTADOR
035400     DISPLAY 'ALTAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
035500     MOVE WKS-ALTAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
035600     DISPLAY 'ALTAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
035700     MOVE WKS-CAMBIOS-OK      TO WKS-MASCARA-CONTADOR
035800     DISPLAY 'CAMBIOS ACEPTADOS:          ' WKS-MASCARA-CONTADOR
035900     MOVE WKS-CAMBIOS-RECHAZADOS TO WKS-MASCARA-CONTADOR
036000     DISPLAY 'CAMBIOS RECHAZADOS:         ' WKS-MASCARA-CONTADOR
036100     MOVE WKS-BAJAS-OK        TO WKS-MASCARA-CONTADOR
036200     DISPLAY 'BAJAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
036300     MOVE WKS-BAJAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
036400     DISPLAY 'BAJAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
036500     DISPLAY '******************************************'.
036600 ESTADISTICAS-MANTENIMIENTO-E. EXIT.
036700
036800 CIERRA-ARCHIVOS-MANTENIMIENTO SECTION.
036900     CLOSE CTAMTH FINCTI FINCTO.
037000 CIERRA-ARCHIVOS-MANTENIMIENTO-E. EXIT.
037100
037200******************************************************************
037300*   T O T A L I Z A   S A L D O S   D E   C U E N T A S
037400*                    A C T I V A S
037500******************************************************************
037600 TOTALIZA-SALDOS-ACTIVOS SECTION.
037700     READ CTAMTH NEXT RECORD
037800          AT END
037900             MOVE 1 TO WKS-FIN-CTAMTH
038000          NOT AT END
038100             IF CTMT-ES-ACTIVA
038200                ADD CTMT-SALDO TO WKS-TOTAL-SALDOS-ACTIVOS
038300                ADD 1 TO WKS-CUENTAS-ACTIVAS
038400             END-IF
038500     END-READ.
038600 TOTALIZA-SALDOS-ACTIVOS-E. EXIT.
038700
038800 ESTADISTICAS-TOTALIZA SECTION.
038900     DISPLAY '******************************************'
039000     MOVE WKS-CUENTAS-ACTIVAS       TO WKS-MASCARA-CONTADOR
039100     DISPLAY 'CUENTAS ACTIVAS:            ' WKS-MASCARA-CONTADOR
039200     MOVE WKS-TOTAL-SALDOS-ACTIVOS  TO WKS-MASCARA-MONTO
039300     DISPLAY 'TOTAL SALDOS ACTIVOS:       ' WKS-MASCARA-MONTO
039400     DISPLAY '******************************************'.
039500 ESTADISTICAS-TOTALIZA-E. EXIT.
039600
039700 CIERRA-ARCHIVOS-TOTALIZA SECTION.
039800     CLOSE CTAMTH.
039900 CIERRA-ARCHIVOS-TOTALIZA-E. EXIT.
