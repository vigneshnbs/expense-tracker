000100******************************************************************
000200* FECHA       : 04/11/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000500* PROGRAMA    : FINTRNP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA EL LOTE DIARIO DE TRANSACCIONES (GASTO,   *
000800*             : INGRESO) AL MAESTRO DE CUENTAS, ATIENDE LOS      *
000900*             : TRASLADOS ENTRE CUENTAS (DOS PARTIDAS LIGADAS    *
001000*             : POR REFERENCIA COMUN), Y EMITE EL REPORTE DE     *
001100*             : GASTO MENSUAL POR CATEGORIA. UN SOLO PROGRAMA,   *
001200*             : TRES MODOS DE OPERACION SEGUN WKS-PARM-ACCION.   *
001300* ARCHIVOS    : FINCTA=I-O,FINCAT=C,FINTRX=C,FINDIA=A,FINXFR=C   *
001400*             : FINRPG=A                                         *
001500* ACCION (ES) : P=POSTEO DE LOTE, T=TRASLADO ENTRE CUENTAS,      *
001600*             : R=REPORTE DE GASTO MENSUAL, X=REVERSION DE       *
001700*             : TRANSACCION YA POSTEADA                          *
001800* INSTALADO   : 04/11/1987                                       *
001900* BPM/RATIONAL: REQ-0003                                         *
002000* NOMBRE      : POSTEO Y REPORTE DE TRANSACCIONES                *
002100* DESCRIPCION : NUCLEO DEL LIBRO DIARIO DE FINANZAS PERSONALES   *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     FINTRNP.
002500 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION.   FINMTO - CONTROL DE FINANZAS PERSONALES.
002700 DATE-WRITTEN.   04/11/1987.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000*----------------------------------------------------------------*
003100*    HISTORIAL DE CAMBIOS                                        *
003200*    FECHA      INIC  TICKET    DESCRIPCION                      *
003300*    --------   ----  --------  ------------------------------  *
003400*    04/11/1987  EDRD  REQ-0003  PRIMERA VERSION: SOLO POSTEO DE  *
003500*                                 GASTO/INGRESO.                 *
003600*    12/02/1988  EDRD  REQ-0005  SE AGREGA MODO T (TRASLADO      *
003700*                                 ENTRE CUENTAS, DOS PARTIDAS).   *
003800*    30/09/1990  MALV  REQ-0025  SE VALIDA SALDO SUFICIENTE ANTES *
003900*                                 DE ACEPTAR UN TRASLADO.          *
004000*    18/05/1993  JPOR  REQ-0047  SE AGREGA MODO R (REPORTE DE     *
004100*                                 GASTO MENSUAL POR CATEGORIA).   *
004200*    21/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: TODAS LAS        *
004300*                                 FECHAS DE PARAMETRO Y DE        *
004400*                                 TRANSACCION PASAN A CCYYMMDD    *
004500*                                 (ERAN AAMMDD). SE REVISARON     *
004600*                                 TODAS LAS COMPARACIONES DE      *
004700*                                 RANGO DE FECHA DE ESTE PROGRAMA.*
004800*    09/08/2001  MALV  REQ-0160  CONTROL DE TOTALES AL FINAL DE   *
004900*                                 CADA CORRIDA (ESTADISTICAS).    *
005000*    14/03/2006  JPOR  REQ-0199  SE ACUMULA EL GASTO MENSUAL EN   *
005100*                                 TABLA EN MEMORIA, YA NO SE       *
005200*                                 REQUIERE QUE EL DIARIO VENGA    *
005300*                                 ORDENADO POR CATEGORIA.         *
005400*    11/05/2009  MALV  REQ-0221  SE AGREGA MODO X (REVERSION DE   *
005500*                                 UNA TRANSACCION YA POSTEADA,    *
005600*                                 PARA SOPORTAR EDICION/BORRADO   *
005700*                                 DESDE LA PANTALLA DE CAPTURA).  *
005800*    22/03/2013  JPOR  REQ-0241  RPG-TOTAL-ED PASA DE 16 A 15      *
005900*                                 POSICIONES; EL REPORTE R VENIA   *
006000*                                 IMPRIMIENDO UNA POSICION DE MAS  *
006100*                                 RESPECTO AL FORMATO ACORDADO     *
006200*                                 CON CONTABILIDAD.                *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CTAMTH ASSIGN TO FINCTA
007200            ORGANIZATION  IS RELATIVE
007300            ACCESS MODE   IS DYNAMIC
007400            RELATIVE KEY  IS WKS-CTAMTH-RRN
007500            FILE STATUS   IS FS-CTAMTH
007600                             FSE-CTAMTH.
007700
007800     SELECT CATMTH ASSIGN TO FINCAT
007900            ORGANIZATION  IS RELATIVE
008000            ACCESS MODE   IS DYNAMIC
008100            RELATIVE KEY  IS WKS-CATMTH-RRN
008200            FILE STATUS   IS FS-CATMTH
008300                             FSE-CATMTH.
008400
008500     SELECT FINTRX ASSIGN TO FINTRX
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-FINTRX.
008800
008900     SELECT FINXFR ASSIGN TO FINXFR
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-FINXFR.
009200
009300     SELECT FINDIA ASSIGN TO FINDIA
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-FINDIA.
009600
009700     SELECT FINRPG ASSIGN TO FINRPG
009800            ORGANIZATION  IS LINE SEQUENTIAL
009900            FILE STATUS   IS FS-FINRPG.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300******************************************************************
010400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010500******************************************************************
010600*   MAESTRO DE CUENTAS (SALDOS).                                 *
010700*   MAESTRO DE CATEGORIAS (SOLO CONSULTA EN ESTE PROGRAMA).      *
010800*   LOTE DE TRANSACCIONES DEL DIA A POSTEAR.                     *
010900*   SOLICITUDES DE TRASLADO ENTRE CUENTAS (MODO T).              *
011000*   DIARIO DE TRANSACCIONES ACEPTADAS (ENTRADA Y SALIDA).        *
011100*   REPORTE DE GASTO MENSUAL POR CATEGORIA (SALIDA).             *
011200 FD  CTAMTH.
011300     COPY CTAMTH.
011400 FD  CATMTH.
011500     COPY CATMTH.
011600 FD  FINTRX.
011700     COPY TRNENT REPLACING REG-TRNENT BY REG-FINTRX.
011800 FD  FINXFR
011900     RECORD CONTAINS 306 CHARACTERS.
012000 01  REG-FINXFR.
012100     03  TRNX-CTA-ORIGEN               PIC 9(09).
012200     03  TRNX-CTA-DESTINO              PIC 9(09).
012300     03  TRNX-CATEGORIA                PIC 9(09).
012400     03  TRNX-MONTO                    PIC S9(13)V99.
012500     03  TRNX-FECHA                    PIC 9(08).
012600     03  TRNX-DESCRIPCION              PIC X(255).
012700     03  FILLER                        PIC X(01).
012800 FD  FINDIA.
012900     COPY TRNENT REPLACING REG-TRNENT BY REG-FINDIA.
013000 FD  FINRPG.
013100 01  REG-FINRPG.
013200     03  RPG-CATEGORIA-ED              PIC Z(08)9.
013300     03  FILLER                        PIC X(01).
013400     03  RPG-NOMBRE-ED                 PIC X(30).
013500     03  FILLER                        PIC X(01).
013600     03  RPG-TOTAL-ED                   PIC -(11)9.99.
013700     03  FILLER                        PIC X(34).
013800
013900 WORKING-STORAGE SECTION.
014000     COPY FSTAT.
014100******************************************************************
014200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014300******************************************************************
014400 01  WKS-FS-STATUS.
014500     03  FS-CTAMTH                     PIC 9(02) VALUE ZEROES.
014600     03  FSE-CTAMTH.
014700         05  FSE-CTAMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
014800         05  FSE-CTAMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014900         05  FSE-CTAMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015000     03  FS-CATMTH                     PIC 9(02) VALUE ZEROES.
015100     03  FSE-CATMTH.
015200         05  FSE-CATMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
015300         05  FSE-CATMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015400         05  FSE-CATMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015500     03  FS-FINTRX                     PIC 9(02) VALUE ZEROES.
015600     03  FS-FINXFR                     PIC 9(02) VALUE ZEROES.
015700     03  FS-FINDIA                     PIC 9(02) VALUE ZEROES.
015800     03  FS-FINRPG                     PIC 9(02) VALUE ZEROES.
015900******************************************************************
016000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016100******************************************************************
016200 01  WKS-CTAMTH-RRN                    PIC 9(09) COMP.
016300 01  WKS-CATMTH-RRN                    PIC 9(09) COMP.
016400
016500 01  WKS-PARM-CORRIDA.
016600     03  WKS-PARM-ACCION               PIC X(01).
016700         88  ACCION-POSTEO                    VALUE 'P'.
016800         88  ACCION-TRASLADO                  VALUE 'T'.
016900         88  ACCION-REPORTE                   VALUE 'R'.
017000         88  ACCION-REVERSION                 VALUE 'X'.
017100     03  FILLER                        PIC X(01) VALUE SPACE.
017200     03  WKS-PARM-FECHA-INI            PIC 9(08) VALUE ZEROES.
017300     03  FILLER                        PIC X(01) VALUE SPACE.
017400     03  WKS-PARM-FECHA-FIN            PIC 9(08) VALUE ZEROES.
017500
017600 01  WKS-FLAGS.
017700     03  WKS-FIN-FINTRX                PIC 9(01) VALUE ZEROES.
017800         88  FIN-FINTRX                          VALUE 1.
017900     03  WKS-FIN-FINXFR                PIC 9(01) VALUE ZEROES.
018000         88  FIN-FINXFR                          VALUE 1.
018100     03  WKS-FIN-FINDIA                PIC 9(01) VALUE ZEROES.
018200         88  FIN-FINDIA                          VALUE 1.
018300     03  WKS-CUENTA-OK                 PIC 9(01) VALUE ZEROES.
018400         88  CUENTA-ENCONTRADA                   VALUE 1.
018500     03  WKS-CATEGORIA-OK              PIC 9(01) VALUE ZEROES.
018600         88  CATEGORIA-ENCONTRADA                VALUE 1.
018700     03  WKS-SALDO-SUFICIENTE          PIC 9(01) VALUE ZEROES.
018800         88  SALDO-ALCANZA                       VALUE 1.
018900     03  WKS-CUENTA-DESTINO-EXISTE     PIC 9(01) VALUE ZEROES.
019000         88  CUENTA-DESTINO-EXISTE               VALUE 1.
019100
019200 01  WKS-CONTADORES.
019300     03  WKS-LEIDAS-FINTRX             PIC 9(07) COMP VALUE 0.
019400     03  WKS-ACEPTADAS                 PIC 9(07) COMP VALUE 0.
019500     03  WKS-RECHAZADAS                PIC 9(07) COMP VALUE 0.
019600     03  WKS-TRASLADOS-OK              PIC 9(07) COMP VALUE 0.
019700     03  WKS-TRASLADOS-RECHAZADOS      PIC 9(07) COMP VALUE 0.
019800     03  WKS-RENGLONES-IMPRESOS        PIC 9(07) COMP VALUE 0.
019900     03  WKS-I                         PIC 9(05) COMP VALUE 0.
020000     03  WKS-J                         PIC 9(05) COMP VALUE 0.
020100     03  WKS-TOTAL-CATEGORIAS          PIC 9(05) COMP VALUE 0.
020200
020300 01  WKS-NETO-POSTEADO                 PIC S9(13)V99 VALUE 0.
020400 01  WKS-MASCARA-CONTADOR              PIC Z,ZZZ,ZZ9.
020500 01  WKS-MASCARA-MONTO                 PIC -(13)9.99.
020600
020700******************************************************************
020800*    SECUENCIA UNICA PARA LA REFERENCIA DE TRASLADO (REQ-0005)   *
020900*    LA REFERENCIA SOLO TIENE QUE SER UNICA DENTRO DE LA CORRIDA *
021000*    Y NO REPETIRSE ENTRE UNA CORRIDA Y LA SIGUIENTE; POR ESO    *
021100*    BASTA CON FECHA DE CORRIDA MAS UN CONTADOR DE SECUENCIA.    *
021200******************************************************************
021300 01  WKS-SECUENCIA-TRASLADO            PIC 9(05) COMP VALUE 0.
021400 01  WKS-REF-TRASLADO.
021500     03  WKS-REF-FECHA                 PIC 9(08).
021600     03  FILLER                        PIC X(01) VALUE '-'.
021700     03  WKS-REF-SECUENCIA             PIC 9(05).
021800     03  FILLER                        PIC X(22) VALUE SPACES.
021900
022000******************************************************************
022100*   TABLA DE ACUMULACION DE GASTO MENSUAL POR CATEGORIA          *
022200*   (REQ-0199) - SE ACUMULA EN MEMORIA SEGUN SE LEE EL DIARIO,   *
022300*   EL ARCHIVO NO NECESITA VENIR ORDENADO POR CATEGORIA.         *
022400******************************************************************
022500 01  TAB-GASTO-CAT.
022600     03  GASTO-CAT-RENGLON OCCURS 500 TIMES
022700                            INDEXED BY WKS-IDX-GASTO.
022800         05  GC-CATEGORIA               PIC 9(09) VALUE ZEROES.
022900         05  GC-TOTAL                   PIC S9(13)V99 VALUE 0.
023000 01  WKS-TOTAL-GASTO-MENSUAL           PIC S9(13)V99 VALUE 0.
023100
023200 01  WKS-ENCABEZADO-GASTO.
023300     03  FILLER   PIC X(09) VALUE 'CATEGORIA'.
023400     03  FILLER   PIC X(01) VALUE SPACE.
023500     03  FILLER   PIC X(30) VALUE 'NOMBRE CATEGORIA'.
023600     03  FILLER   PIC X(01) VALUE SPACE.
023700     03  FILLER   PIC X(15) VALUE 'TOTAL GASTADO'.
023800
023900 01  WKS-LINEA-TOTAL-GASTO.
024000     03  FILLER   PIC X(40) VALUE SPACES.
024100     03  FILLER   PIC X(11) VALUE 'GRAND TOTAL'.
024200     03  FILLER   PIC X(01) VALUE SPACE.
024300     03  WKS-TOTAL-GASTO-ED            PIC -(11)9.99.
024400
024500******************************************************************
024600 PROCEDURE DIVISION.
024700******************************************************************
024800*               S E C C I O N    P R I N C I P A L
024900******************************************************************
025000 000-MAIN SECTION.
025100     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
025200     EVALUATE TRUE
025300        WHEN ACCION-POSTEO
025400           PERFORM APERTURA-ARCHIVOS-POSTEO
025500           PERFORM POSTEAR-TRANSACCIONES UNTIL FIN-FINTRX
025600           PERFORM ESTADISTICAS-POSTEO
025700           PERFORM CIERRA-ARCHIVOS-POSTEO
025800        WHEN ACCION-TRASLADO
025900           PERFORM APERTURA-ARCHIVOS-TRASLADO
026000           PERFORM TRASLADAR-FONDOS UNTIL FIN-FINXFR
026100           PERFORM ESTADISTICAS-TRASLADO
026200           PERFORM CIERRA-ARCHIVOS-TRASLADO
026300        WHEN ACCION-REPORTE
026400           PERFORM APERTURA-ARCHIVOS-REPORTE
026500           PERFORM ACUMULA-GASTO-CATEGORIA UNTIL FIN-FINDIA
026600           PERFORM IMPRIME-REPORTE-GASTOS
026700           PERFORM CIERRA-ARCHIVOS-REPORTE
026800        WHEN ACCION-REVERSION
026900           PERFORM APERTURA-ARCHIVOS-POSTEO
027000           PERFORM REVERSAR-TRANSACCIONES UNTIL FIN-FINTRX
027100           PERFORM ESTADISTICAS-REVERSION
027200           PERFORM CIERRA-ARCHIVOS-POSTEO
027300        WHEN OTHER
027400           DISPLAY '>>> FINTRNP: ACCION DE PARAMETRO INVALIDA <<<'
027500                   UPON CONSOLE
027600           MOVE 91 TO RETURN-CODE
027700     END-EVALUATE
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100******************************************************************
028200*                    A P E R T U R A   D E   A R C H I V O S
028300******************************************************************
028400 APERTURA-ARCHIVOS-POSTEO SECTION.
028500     MOVE 'FINTRNP' TO FSTAT-PROGRAMA
028600     OPEN I-O   CTAMTH
028700     OPEN INPUT CATMTH FINTRX
028800     OPEN EXTEND FINDIA
028900     IF FS-FINDIA = 05
029000        CLOSE FINDIA
029100        OPEN OUTPUT FINDIA
029200     END-IF
029300     PERFORM VALIDA-APERTURA-CTAMTH
029400     PERFORM VALIDA-APERTURA-CATMTH
029500     PERFORM VALIDA-APERTURA-FINTRX.
029600 APERTURA-ARCHIVOS-POSTEO-E. EXIT.
029700
029800 APERTURA-ARCHIVOS-TRASLADO SECTION.
029900     MOVE 'FINTRNP' TO FSTAT-PROGRAMA
030000     OPEN I-O    CTAMTH
030100     OPEN INPUT  FINXFR
030200     OPEN EXTEND FINDIA
030300     IF FS-FINDIA = 05
030400        CLOSE FINDIA
030500        OPEN OUTPUT FINDIA
030600     END-IF
030700     PERFORM VALIDA-APERTURA-CTAMTH.
030800 APERTURA-ARCHIVOS-TRASLADO-E. EXIT.
030900
031000 APERTURA-ARCHIVOS-REPORTE SECTION.
031100     MOVE 'FINTRNP' TO FSTAT-PROGRAMA
031200     OPEN INPUT  FINDIA
031300     OPEN OUTPUT FINRPG
031400     OPEN INPUT  CATMTH
031500     PERFORM VALIDA-APERTURA-CATMTH.
031600 APERTURA-ARCHIVOS-REPORTE-E. EXIT.
031700
031800 VALIDA-APERTURA-CTAMTH SECTION.
031900     IF FS-CTAMTH NOT = 0
032000        MOVE 'OPEN'     TO FSTAT-ACCION
032100        MOVE 'CTAMTH'   TO FSTAT-ARCHIVO
032200        MOVE SPACES     TO FSTAT-LLAVE
032300        CALL 'DEBD1R00' USING FSTAT-PROGRAMA, FSTAT-ARCHIVO,
032400                              FSTAT-ACCION,    FSTAT-LLAVE,
032500                              FS-CTAMTH,        FSE-CTAMTH
032600        DISPLAY '>>> FINTRNP: NO ABRIO CTAMTH <<<' UPON CONSOLE
032700        MOVE 91 TO RETURN-CODE
032800        STOP RUN
032900     END-IF.
033000 VALIDA-APERTURA-CTAMTH-E. EXIT.
033100
033200 VALIDA-APERTURA-CATMTH SECTION.
033300     IF FS-CATMTH NOT = 0
033400        MOVE 'OPEN'     TO FSTAT-ACCION
033500        MOVE 'CATMTH'   TO FSTAT-ARCHIVO
033600        MOVE SPACES     TO FSTAT-LLAVE
033700        CALL 'DEBD1R00' USING FSTAT-PROGRAMA, FSTAT-ARCHIVO,
033800                              FSTAT-ACCION,    FSTAT-LLAVE,
033900                              FS-CATMTH,        FSE-CATMTH
034000        DISPLAY '>>> FINTRNP: NO ABRIO CATMTH <<<' UPON CONSOLE
034100        MOVE 91 TO RETURN-CODE
034200        STOP RUN
034300     END-IF.
034400 VALIDA-APERTURA-CATMTH-E. EXIT.
034500
034600 VALIDA-APERTURA-FINTRX SECTION.
034700     IF FS-FINTRX NOT = 0
034800        DISPLAY '>>> FINTRNP: NO ABRIO FINTRX <<<' UPON CONSOLE
034900        MOVE 91 TO RETURN-CODE
035000        STOP RUN
035100     END-IF.
035200 VALIDA-APERTURA-FINTRX-E. EXIT.
035300
035400******************************************************************
035500*          P O S T E O   D E   T R A N S A C C I O N E S
035600******************************************************************
035700 POSTEAR-TRANSACCIONES SECTION.
035800     PERFORM LEE-FINTRX
035900     IF NOT FIN-FINTRX
036000        ADD 1 TO WKS-LEIDAS-FINTRX
036100        PERFORM VALIDA-TRANSACCION-ENTRADA
036200        IF CUENTA-ENCONTRADA AND CATEGORIA-ENCONTRADA
036300           PERFORM APLICA-SALDO
036400           PERFORM REGRABA-CTAMTH
036500           PERFORM ESCRIBE-DIARIO
036600           ADD 1 TO WKS-ACEPTADAS
036700        ELSE
036800           ADD 1 TO WKS-RECHAZADAS
036900           DISPLAY '>>> FINTRNP: TRANSACCION RECHAZADA, CUENTA O'
037000           ' CATEGORIA INEXISTENTE. LLAVE: '
037100           TRNT-LLAVE OF REG-FINTRX UPON CONSOLE
037200        END-IF
037300     END-IF.
037400 POSTEAR-TRANSACCIONES-E. EXIT.
037500
037600 VALIDA-TRANSACCION-ENTRADA SECTION.
037700*--> EL MONTO SE VALIDA POSITIVO Y DISTINTO DE CERO EN EL FRENTE
037800*--> DE CAPTURA; AQUI SOLO SE RESUELVEN LAS LLAVES FORANEAS.
037900     MOVE 0 TO WKS-CUENTA-OK
038000     MOVE 0 TO WKS-CATEGORIA-OK
038100     MOVE TRNT-CUENTA OF REG-FINTRX    TO WKS-CTAMTH-RRN
038200     READ CTAMTH INVALID KEY
038300          MOVE 0 TO WKS-CUENTA-OK
038400     NOT INVALID KEY
038500          MOVE 1 TO WKS-CUENTA-OK
038600     END-READ
038700     MOVE TRNT-CATEGORIA OF REG-FINTRX TO WKS-CATMTH-RRN
038800     READ CATMTH INVALID KEY
038900          MOVE 0 TO WKS-CATEGORIA-OK
039000     NOT INVALID KEY
039100          MOVE 1 TO WKS-CATEGORIA-OK
039200     END-READ.
039300 VALIDA-TRANSACCION-ENTRADA-E. EXIT.
039400
039500 APLICA-SALDO SECTION.
039600     EVALUATE TRUE
039700        WHEN TRNT-TIPO-INGRESO OF REG-FINTRX
039800           ADD      TRNT-MONTO OF REG-FINTRX TO CTMT-SALDO
039900           ADD      TRNT-MONTO OF REG-FINTRX
040000                               TO WKS-NETO-POSTEADO
040100        WHEN TRNT-TIPO-GASTO OF REG-FINTRX
040200           SUBTRACT TRNT-MONTO OF REG-FINTRX FROM CTMT-SALDO
040300           SUBTRACT TRNT-MONTO OF REG-FINTRX
040400                               FROM WKS-NETO-POSTEADO
040500        WHEN TRNT-TIPO-TRASLADO OF REG-FINTRX
040600*--> UNA PARTIDA DE TRASLADO QUE LLEGA POR EL LOTE NORMAL YA     *
040700*--> AFECTO LOS SALDOS CUANDO SE GENERO (MODO T); AQUI SOLO SE   *
040800*--> REGISTRA EN EL DIARIO.                                     *
040900           CONTINUE
041000     END-EVALUATE.
041100 APLICA-SALDO-E. EXIT.
041200
041300 REGRABA-CTAMTH SECTION.
041400     IF NOT TRNT-TIPO-TRASLADO OF REG-FINTRX
041500        REWRITE REG-CTAMTH
041600        IF FS-CTAMTH NOT = 0
041700           MOVE 'REWRITE' TO FSTAT-ACCION
041800           MOVE 'CTAMTH'  TO FSTAT-ARCHIVO
041900           MOVE TRNT-CUENTA OF REG-FINTRX TO FSTAT-LLAVE
042000           CALL 'DEBD1R00' USING FSTAT-PROGRAMA, FSTAT-ARCHIVO,
042100                                 FSTAT-ACCION,    FSTAT-LLAVE,
042200                                 FS-CTAMTH,         FSE-CTAMTH
042300           DISPLAY '>>> FINTRNP: NO REGRABO CTAMTH <<<'
042400                   UPON CONSOLE
042500        END-IF
042600     END-IF.
042700 REGRABA-CTAMTH-E. EXIT.
042800
042900 ESCRIBE-DIARIO SECTION.
043000     MOVE CORRESPONDING REG-FINTRX TO REG-FINDIA
043100     WRITE REG-FINDIA
043200     IF FS-FINDIA NOT = 0
043300        DISPLAY '>>> FINTRNP: NO ESCRIBIO FINDIA <<<'
043400                UPON CONSOLE
043500     END-IF.
043600 ESCRIBE-DIARIO-E. EXIT.
043700
043800 LEE-FINTRX SECTION.
043900     READ FINTRX
044000          AT END
044100             MOVE 1 TO WKS-FIN-FINTRX
044200     END-READ.
044300 LEE-FINTRX-E. EXIT.
044400
044500 ESTADISTICAS-POSTEO SECTION.
044600     DISPLAY '******************************************'
044700     MOVE WKS-LEIDAS-FINTRX TO WKS-MASCARA-CONTADOR
044800     DISPLAY 'TRANSACCIONES LEIDAS:        ' WKS-MASCARA-CONTADOR
044900     MOVE WKS-ACEPTADAS     TO WKS-MASCARA-CONTADOR
045000     DISPLAY 'TRANSACCIONES ACEPTADAS:     ' WKS-MASCARA-CONTADOR
045100     MOVE WKS-RECHAZADAS    TO WKS-MASCARA-CONTADOR
045200     DISPLAY 'TRANSACCIONES RECHAZADAS:    ' WKS-MASCARA-CONTADOR
045300     MOVE WKS-NETO-POSTEADO TO WKS-MASCARA-MONTO
045400     DISPLAY 'MONTO NETO POSTEADO:         ' WKS-MASCARA-MONTO
045500     DISPLAY '******************************************'.
045600 ESTADISTICAS-POSTEO-E. EXIT.
045700
045800 CIERRA-ARCHIVOS-POSTEO SECTION.
045900     CLOSE CTAMTH CATMTH FINTRX FINDIA.
046000 CIERRA-ARCHIVOS-POSTEO-E. EXIT.
046100
046200******************************************************************
046300*     R E V E R S I O N   D E   T R A N S A C C I O N
046400*     (REQ-0009 - SE USA AL EDITAR O BORRAR UNA TRANSACCION      *
046500*     YA POSTEADA. EL LOTE DE ENTRADA TRAE LA MISMA FORMA QUE    *
046600*     EL LOTE DE POSTEO NORMAL; AQUI SE LE APLICA EL SIGNO       *
046700*     CONTRARIO AL SALDO DE LA CUENTA. LOS TRASLADOS NUNCA SE    *
046800*     REVIERTEN POR ESTE MEDIO - SON UNA OPERACION PAREADA QUE   *
046900*     QUEDA FUERA DEL ALCANCE DE ESTE MODO.                      *
047000******************************************************************
047100 REVERSAR-TRANSACCIONES SECTION.
047200     PERFORM LEE-FINTRX
047300     IF NOT FIN-FINTRX
047400        ADD 1 TO WKS-LEIDAS-FINTRX
047500        IF TRNT-TIPO-TRASLADO OF REG-FINTRX
047600           DISPLAY '>>> FINTRNP: NO SE REVIERTEN TRASLADOS POR '
047700                   'ESTE MODO. LLAVE: '
047800                   TRNT-LLAVE OF REG-FINTRX UPON CONSOLE
047900        ELSE
048000           PERFORM VALIDA-TRANSACCION-ENTRADA
048100           IF CUENTA-ENCONTRADA
048200              PERFORM REVIERTE-SALDO
048300              PERFORM REGRABA-CTAMTH
048400              ADD 1 TO WKS-ACEPTADAS
048500           ELSE
048600              ADD 1 TO WKS-RECHAZADAS
048700              DISPLAY '>>> FINTRNP: REVERSION RECHAZADA, '
048800                      'CUENTA INEXISTENTE. LLAVE: '
048900                      TRNT-LLAVE OF REG-FINTRX
049000                      UPON CONSOLE
049100           END-IF
049200        END-IF
049300     END-IF.
049400 REVERSAR-TRANSACCIONES-E. EXIT.
049500
049600 REVIERTE-SALDO SECTION.
049700*--> INVERSO EXACTO DE APLICA-SALDO: INGRESO RESTA, GASTO SUMA. *
049800     EVALUATE TRUE
049900        WHEN TRNT-TIPO-INGRESO OF REG-FINTRX
050000           SUBTRACT TRNT-MONTO OF REG-FINTRX FROM CTMT-SALDO
050100           SUBTRACT TRNT-MONTO OF REG-FINTRX
050200                               FROM WKS-NETO-POSTEADO
050300        WHEN TRNT-TIPO-GASTO OF REG-FINTRX
050400           ADD      TRNT-MONTO OF REG-FINTRX TO CTMT-SALDO
050500           ADD      TRNT-MONTO OF REG-FINTRX
050600                               TO WKS-NETO-POSTEADO
050700     END-EVALUATE.
050800 REVIERTE-SALDO-E. EXIT.
050900
051000 ESTADISTICAS-REVERSION SECTION.
051100     DISPLAY '******************************************'
051200     MOVE WKS-LEIDAS-FINTRX TO WKS-MASCARA-CONTADOR
051300     DISPLAY 'TRANSACCIONES LEIDAS:        ' WKS-MASCARA-CONTADOR
051400     MOVE WKS-ACEPTADAS     TO WKS-MASCARA-CONTADOR
051500     DISPLAY 'REVERSIONES ACEPTADAS:       ' WKS-MASCARA-CONTADOR
051600     MOVE WKS-RECHAZADAS    TO WKS-MASCARA-CONTADOR
051700     DISPLAY 'REVERSIONES RECHAZADAS:      ' WKS-MASCARA-CONTADOR
051800     MOVE WKS-NETO-POSTEADO TO WKS-MASCARA-MONTO
051900     DISPLAY 'MONTO NETO POSTEADO:         ' WKS-MASCARA-MONTO
052000     DISPLAY '******************************************'.
052100 ESTADISTICAS-REVERSION-E. EXIT.
052200
052300******************************************************************
052400*        T R A S L A D O   D E   F O N D O S   E N T R E
052500*                      C U E N T A S
052600******************************************************************
052700 TRASLADAR-FONDOS SECTION.
052800     PERFORM LEE-FINXFR
052900     IF NOT FIN-FINXFR
053000        PERFORM VALIDA-SALDO-ORIGEN
053100        PERFORM VALIDA-CUENTA-DESTINO
053200        IF SALDO-ALCANZA AND CUENTA-DESTINO-EXISTE
053300           PERFORM GENERA-REF-TRASLADO
053400           PERFORM ESCRIBE-PAR-TRASLADO
053500           PERFORM AJUSTA-SALDOS-PAR
053600           ADD 1 TO WKS-TRASLADOS-OK
053700        ELSE
053800           ADD 1 TO WKS-TRASLADOS-RECHAZADOS
053900           DISPLAY '>>> FINTRNP: TRASLADO RECHAZADO. ORIGEN: '
054000                   TRNX-CTA-ORIGEN ' DESTINO: '
054100                   TRNX-CTA-DESTINO UPON CONSOLE
054200        END-IF
054300     END-IF.
054400 TRASLADAR-FONDOS-E. EXIT.
054500
054600 VALIDA-SALDO-ORIGEN SECTION.
054700     MOVE 0 TO WKS-SALDO-SUFICIENTE
054800     MOVE TRNX-CTA-ORIGEN TO WKS-CTAMTH-RRN
054900     READ CTAMTH INVALID KEY
055000          DISPLAY '>>> FINTRNP: CUENTA ORIGEN NO EXISTE: '
055100                  TRNX-CTA-ORIGEN UPON CONSOLE
055200     NOT INVALID KEY
055300          IF CTMT-SALDO >= TRNX-MONTO
055400             MOVE 1 TO WKS-SALDO-SUFICIENTE
055500          END-IF
055600     END-READ.
055700 VALIDA-SALDO-ORIGEN-E. EXIT.
055800
055900*--> REQ-0240: EL TRASLADO NO PROCEDE SI LA CUENTA DESTINO NO    *
056000*--> EXISTE; SE VALIDA ANTES DE GENERAR LAS PARTIDAS.            *
056100 VALIDA-CUENTA-DESTINO SECTION.
056200     MOVE 0 TO WKS-CUENTA-DESTINO-EXISTE
056300     MOVE TRNX-CTA-DESTINO TO WKS-CTAMTH-RRN
056400     READ CTAMTH INVALID KEY
056500          DISPLAY '>>> FINTRNP: CUENTA DESTINO NO EXISTE: '
056600                  TRNX-CTA-DESTINO UPON CONSOLE
056700     NOT INVALID KEY
056800          MOVE 1 TO WKS-CUENTA-DESTINO-EXISTE
056900     END-READ.
057000 VALIDA-CUENTA-DESTINO-E. EXIT.
057100
057200 GENERA-REF-TRASLADO SECTION.
057300*--> REQ-0005: REFERENCIA UNICA = FECHA DE CORRIDA + SECUENCIA.  *
057400*--> NO REQUIERE LLAVE ALTERNA NI ARCHIVO DE CONTROL: ALCANZA    *
057500*--> CON SER UNICA DENTRO DE LA CORRIDA Y NO REPETIRSE ENTRE    *
057600*--> UNA CORRIDA Y LA SIGUIENTE.                                *
057700     ADD 1 TO WKS-SECUENCIA-TRASLADO
057800     MOVE TRNX-FECHA            TO WKS-REF-FECHA
057900     MOVE WKS-SECUENCIA-TRASLADO TO WKS-REF-SECUENCIA.
058000 GENERA-REF-TRASLADO-E. EXIT.
058100
058200 ESCRIBE-PAR-TRASLADO SECTION.
058300     INITIALIZE REG-FINDIA
058400     MOVE TRNX-CTA-ORIGEN    TO TRNT-CUENTA OF REG-FINDIA
058500     MOVE TRNX-CATEGORIA     TO TRNT-CATEGORIA OF REG-FINDIA
058600     MOVE TRNX-MONTO         TO TRNT-MONTO OF REG-FINDIA
058700     MOVE 'TRANSFER'         TO TRNT-TIPO OF REG-FINDIA
058800     MOVE TRNX-FECHA         TO TRNT-FECHA OF REG-FINDIA
058900     STRING TRNX-DESCRIPCION DELIMITED BY SPACE
059000            ' (Transfer Out)' DELIMITED BY SIZE
059100            INTO TRNT-DESCRIPCION OF REG-FINDIA
059200     MOVE WKS-REF-TRASLADO   TO TRNT-REF-TRASLADO OF REG-FINDIA
059300     WRITE REG-FINDIA
059400
059500     INITIALIZE REG-FINDIA
059600     MOVE TRNX-CTA-DESTINO   TO TRNT-CUENTA OF REG-FINDIA
059700     MOVE TRNX-CATEGORIA     TO TRNT-CATEGORIA OF REG-FINDIA
059800     MOVE TRNX-MONTO         TO TRNT-MONTO OF REG-FINDIA
059900     MOVE 'TRANSFER'         TO TRNT-TIPO OF REG-FINDIA
060000     MOVE TRNX-FECHA         TO TRNT-FECHA OF REG-FINDIA
060100     STRING TRNX-DESCRIPCION DELIMITED BY SPACE
060200            ' (Transfer In)' DELIMITED BY SIZE
060300            INTO TRNT-DESCRIPCION OF REG-FINDIA
060400     MOVE WKS-REF-TRASLADO   TO TRNT-REF-TRASLADO OF REG-FINDIA
060500     WRITE REG-FINDIA.
060600 ESCRIBE-PAR-TRASLADO-E. EXIT.
060700
060800 AJUSTA-SALDOS-PAR SECTION.
060900     MOVE TRNX-CTA-ORIGEN TO WKS-CTAMTH-RRN
061000     READ CTAMTH INVALID KEY
061100          DISPLAY '>>> FINTRNP: NO AJUSTO SALDO ORIGEN, RRN '
061200                  'DESAPARECIO <<<' UPON CONSOLE
061300     NOT INVALID KEY
061400          SUBTRACT TRNX-MONTO FROM CTMT-SALDO
061500          REWRITE REG-CTAMTH
061600          IF FS-CTAMTH NOT = 0
061700             DISPLAY '>>> FINTRNP: NO AJUSTO SALDO ORIGEN <<<'
061800                     UPON CONSOLE
061900          END-IF
062000     END-READ
062100     MOVE TRNX-CTA-DESTINO TO WKS-CTAMTH-RRN
062200     READ CTAMTH INVALID KEY
062300          DISPLAY '>>> FINTRNP: NO AJUSTO SALDO DESTINO, RRN '
062400                  'DESAPARECIO <<<' UPON CONSOLE
062500     NOT INVALID KEY
062600          ADD      TRNX-MONTO TO CTMT-SALDO
062700          REWRITE REG-CTAMTH
062800          IF FS-CTAMTH NOT = 0
062900             DISPLAY '>>> FINTRNP: NO AJUSTO SALDO DESTINO <<<'
063000                     UPON CONSOLE
063100          END-IF
063200     END-READ.
063300 AJUSTA-SALDOS-PAR-E. EXIT.
063400
063500 LEE-FINXFR SECTION.
063600     READ FINXFR
063700          AT END
063800             MOVE 1 TO WKS-FIN-FINXFR
063900     END-READ.
064000 LEE-FINXFR-E. EXIT.
064100
064200 ESTADISTICAS-TRASLADO SECTION.
064300     DISPLAY '******************************************'
064400     MOVE WKS-TRASLADOS-OK         TO WKS-MASCARA-CONTADOR
064500     DISPLAY 'TRASLADOS ACEPTADOS:         ' WKS-MASCARA-CONTADOR
064600     MOVE WKS-TRASLADOS-RECHAZADOS TO WKS-MASCARA-CONTADOR
064700     DISPLAY 'TRASLADOS RECHAZADOS:        ' WKS-MASCARA-CONTADOR
064800     DISPLAY '******************************************'.
064900 ESTADISTICAS-TRASLADO-E. EXIT.
065000
065100 CIERRA-ARCHIVOS-TRASLADO SECTION.
065200     CLOSE CTAMTH FINXFR FINDIA.
065300 CIERRA-ARCHIVOS-TRASLADO-E. EXIT.
065400
065500******************************************************************
065600*     R E P O R T E   D E   G A S T O   M E N S U A L
065700******************************************************************
065800 ACUMULA-GASTO-CATEGORIA SECTION.
065900     PERFORM LEE-FINDIA
066000     IF NOT FIN-FINDIA
066100        IF TRNT-TIPO-GASTO OF REG-FINDIA
066200           IF TRNT-FECHA OF REG-FINDIA >= WKS-PARM-FECHA-INI AND
066300              TRNT-FECHA OF REG-FINDIA <= WKS-PARM-FECHA-FIN
066400              PERFORM BUSCA-RENGLON-GASTO-CAT
066500              ADD TRNT-MONTO OF REG-FINDIA
066600                  TO GC-TOTAL (WKS-IDX-GASTO)
066700           END-IF
066800        END-IF
066900     END-IF.
067000 ACUMULA-GASTO-CATEGORIA-E. EXIT.
067100
067200 BUSCA-RENGLON-GASTO-CAT SECTION.
067300*--> BUSQUEDA SECUENCIAL EN LA TABLA DE TRABAJO; SI NO EXISTE    *
067400*--> TODAVIA UNA CASILLA PARA LA CATEGORIA, SE ABRE UNA NUEVA.   *
067500     SET WKS-IDX-GASTO TO 1
067600     SEARCH GASTO-CAT-RENGLON
067700        AT END
067800           ADD 1 TO WKS-TOTAL-CATEGORIAS
067900           SET WKS-IDX-GASTO TO WKS-TOTAL-CATEGORIAS
068000           MOVE TRNT-CATEGORIA OF REG-FINDIA
068100                TO GC-CATEGORIA (WKS-IDX-GASTO)
068200           MOVE 0 TO GC-TOTAL (WKS-IDX-GASTO)
068300        WHEN GC-CATEGORIA (WKS-IDX-GASTO) =
068400             TRNT-CATEGORIA OF REG-FINDIA
068500           CONTINUE
068600     END-SEARCH.
068700 BUSCA-RENGLON-GASTO-CAT-E. EXIT.
068800
068900 LEE-FINDIA SECTION.
069000     READ FINDIA
069100          AT END
069200             MOVE 1 TO WKS-FIN-FINDIA
069300     END-READ.
069400 LEE-FINDIA-E. EXIT.
069500
069600 IMPRIME-REPORTE-GASTOS SECTION.
069700     WRITE REG-FINRPG FROM WKS-ENCABEZADO-GASTO
069800     MOVE 1 TO WKS-I
069900     PERFORM IMPRIME-LINEA-GASTO UNTIL WKS-I > WKS-TOTAL-CATEGORIAS
070000     MOVE WKS-TOTAL-GASTO-MENSUAL TO WKS-TOTAL-GASTO-ED
070100     WRITE REG-FINRPG FROM WKS-LINEA-TOTAL-GASTO.
070200 IMPRIME-REPORTE-GASTOS-E. EXIT.
070300
070400 IMPRIME-LINEA-GASTO SECTION.
070500     MOVE GC-CATEGORIA (WKS-I) TO WKS-CATMTH-RRN
070600     READ CATMTH INVALID KEY
070700          MOVE SPACES TO CGMT-NOMBRE
070800     END-READ
070900     MOVE GC-CATEGORIA (WKS-I) TO RPG-CATEGORIA-ED
071000     MOVE CGMT-NOMBRE          TO RPG-NOMBRE-ED
071100     MOVE GC-TOTAL (WKS-I)     TO RPG-TOTAL-ED
071200     WRITE REG-FINRPG
071300     ADD GC-TOTAL (WKS-I) TO WKS-TOTAL-GASTO-MENSUAL
071400     ADD 1 TO WKS-RENGLONES-IMPRESOS
071500     ADD 1 TO WKS-I.
071600 IMPRIME-LINEA-GASTO-E. EXIT.
071700
071800 CIERRA-ARCHIVOS-REPORTE SECTION.
071900     CLOSE FINDIA FINRPG CATMTH.
072000 CIERRA-ARCHIVOS-REPORTE-E. EXIT.
