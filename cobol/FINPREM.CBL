000100******************************************************************
000200* FECHA       : 22/09/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000500* PROGRAMA    : FINPREM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE PRESUPUESTOS (ALTA, *
000800*             : ACTUALIZACION, BAJA - UNA ASIGNACION POR         *
000900*             : CATEGORIA), TOTALIZADOR DE PRESUPUESTOS, Y       *
001000*             : REPORTE DE PRESUPUESTO CONTRA GASTO REAL.        *
001100* ARCHIVOS    : FINPRE=I-O, FINCAT=CONSULTA, FINDIA=CONSULTA,    *
001200*             : FINPEI=ENTRADA MANTENIMIENTO, FINPEO=SALIDA      *
001300*             : MANTENIMIENTO, FINRPB=SALIDA REPORTE             *
001400* ACCION (ES) : M=MANTENIMIENTO, T=TOTALIZA PRESUPUESTOS,        *
001500*             : C=REPORTE PRESUPUESTO VS REAL                    *
001600* BPM/RATIONAL: REQ-0009                                         *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     FINPREM.
002000 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.   FINMTO - CONTROL DE FINANZAS PERSONALES.
002200 DATE-WRITTEN.   22/09/1988.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002500*----------------------------------------------------------------*
002600*    HISTORIAL DE CAMBIOS                                        *
002700*    FECHA      INIC  TICKET    DESCRIPCION                      *
002800*    --------   ----  --------  ------------------------------  *
002900*    22/09/1988  EDRD  REQ-0009  PRIMERA VERSION: ALTA, BAJA Y    *
003000*                                 CONSULTA DE PRESUPUESTO.        *
003100*    04/12/1992  MALV  REQ-0041  SOLO SE PERMITE UNA ASIGNACION   *
003200*                                 DE PRESUPUESTO POR CATEGORIA.   *
003300*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: FECHAS A         *
003400*                                 CCYYMMDD EN TODO EL PROGRAMA.   *
003500*    02/04/2000  MALV  REQ-0147  SE AGREGA MODO T (TOTALIZA       *
003600*                                 PRESUPUESTOS ASIGNADOS).        *
003700*    08/12/2004  MALV  REQ-0187  NO SE ACEPTA MONTO NEGATIVO EN   *
003800*                                 EL ALTA NI EN LA ACTUALIZACION. *
003900*    17/09/2008  JPOR  REQ-0212  SE AGREGA MODO C (REPORTE DE     *
004000*                                 PRESUPUESTO CONTRA GASTO REAL,  *
004100*                                 LEYENDO EL DIARIO GENERADO POR  *
004200*                                 FINTRNP).                       *
004300*    05/03/2013  JPOR  REQ-0236  SE AMPLIA RPB-NOMBRE-ED DE 025 A  *
004400*                                 030 Y RPB-PORCENTAJE-ED DE 007   *
004500*                                 A 009 POSICIONES; EL REPORTE C   *
004600*                                 VENIA TRUNCANDO EL NOMBRE DE LA  *
004700*                                 CATEGORIA Y EL PORCENTAJE USADO. *
004800*    18/04/2013  JPOR  REQ-0243  SE DESGLOSA LA FECHA INICIAL DEL  *
004900*                                 PERIODO EN ANIO/MES/DIA PARA QUE *
005000*                                 EL REPORTE C MUESTRE EL PERIODO  *
005100*                                 PEDIDO EN LA BITACORA DE CORRIDA.*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PREMTH ASSIGN TO FINPRE
006100            ORGANIZATION  IS RELATIVE
006200            ACCESS MODE   IS DYNAMIC
006300            RELATIVE KEY  IS WKS-PREMTH-RRN
006400            FILE STATUS   IS FS-PREMTH
006500                             FSE-PREMTH.
006600
006700     SELECT CATMTH ASSIGN TO FINCAT
006800            ORGANIZATION  IS RELATIVE
006900            ACCESS MODE   IS DYNAMIC
007000            RELATIVE KEY  IS WKS-CATMTH-RRN
007100            FILE STATUS   IS FS-CATMTH
007200                             FSE-CATMTH.
007300
007400     SELECT FINDIA ASSIGN TO FINDIA
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-FINDIA.
007700
007800     SELECT FINPEI ASSIGN TO FINPEI
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-FINPEI.
008100
008200     SELECT FINPEO ASSIGN TO FINPEO
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-FINPEO.
008500
008600     SELECT FINRPB ASSIGN TO FINRPB
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-FINRPB.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   MAESTRO DE PRESUPUESTOS (ALTA/ACTUALIZA/BAJA/TOTALIZACION).  *
009600*   MAESTRO DE CATEGORIAS (SOLO CONSULTA EN ESTE PROGRAMA).      *
009700*   DIARIO DE TRANSACCIONES (SOLO CONSULTA, PARA EL REPORTE).    *
009800*   LOTE DE MOVIMIENTOS DE MANTENIMIENTO DE PRESUPUESTO (ENTR).  *
009900*   LISTADO DE RESULTADO DEL MANTENIMIENTO (SALIDA).             *
010000*   REPORTE DE PRESUPUESTO CONTRA GASTO REAL (SALIDA).           *
010100 FD  PREMTH.
010200     COPY PREMTH.
010300 FD  CATMTH.
010400     COPY CATMTH.
010500 FD  FINDIA.
010600     COPY TRNENT REPLACING REG-TRNENT BY REG-FINDIA.
010700 FD  FINPEI
010800     RECORD CONTAINS 140 CHARACTERS.
010900 01  REG-FINPEI.
011000     03  PEI-ACCION                    PIC X(01).
011100         88  PEI-ES-ALTA                      VALUE 'A'.
011200         88  PEI-ES-ACTUALIZA                  VALUE 'C'.
011300         88  PEI-ES-BAJA                       VALUE 'D'.
011400     03  PEI-CATEGORIA                 PIC 9(09).
011500     03  PEI-MONTO                     PIC S9(13)V99.
011600     03  FILLER                        PIC X(114).
011700 FD  FINPEO
011800     RECORD CONTAINS 132 CHARACTERS.
011900 01  REG-FINPEO                        PIC X(132).
012000 FD  FINRPB.
012100 01  REG-FINRPB.
012200     03  RPB-CATEGORIA-ED              PIC Z(08)9.
012300     03  FILLER                        PIC X(01).
012400     03  RPB-NOMBRE-ED                 PIC X(30).
012500     03  FILLER                        PIC X(01).
012600     03  RPB-PRESUPUESTO-ED            PIC -(11)9.99.
012700     03  FILLER                        PIC X(01).
012800     03  RPB-GASTADO-ED                PIC -(11)9.99.
012900     03  FILLER                        PIC X(01).
013000     03  RPB-RESTANTE-ED               PIC -(11)9.99.
013100     03  FILLER                        PIC X(01).
013200     03  RPB-PORCENTAJE-ED             PIC ZZZZZ9.99.
013300     03  FILLER                        PIC X(01).
013400
013500 WORKING-STORAGE SECTION.
013600     COPY FSTAT.
013700******************************************************************
013800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013900******************************************************************
014000 01  WKS-FS-STATUS.
014100     03  FS-PREMTH                     PIC 9(02) VALUE ZEROES.
014200     03  FSE-PREMTH.
014300         05  FSE-PREMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
014400         05  FSE-PREMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014500         05  FSE-PREMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014600     03  FS-CATMTH                     PIC 9(02) VALUE ZEROES.
014700     03  FSE-CATMTH.
014800         05  FSE-CATMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
014900         05  FSE-CATMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015000         05  FSE-CATMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015100     03  FS-FINDIA                     PIC 9(02) VALUE ZEROES.
015200     03  FS-FINPEI                     PIC 9(02) VALUE ZEROES.
015300     03  FS-FINPEO                     PIC 9(02) VALUE ZEROES.
015400     03  FS-FINRPB                     PIC 9(02) VALUE ZEROES.
015500
015600 01  WKS-PREMTH-RRN                    PIC 9(09) COMP.
015700 01  WKS-CATMTH-RRN                    PIC 9(09) COMP.
015800
015900 01  WKS-PARM-CORRIDA.
016000     03  WKS-PARM-ACCION               PIC X(01).
016100         88  ACCION-MANTENIMIENTO             VALUE 'M'.
016200         88  ACCION-TOTALIZA                  VALUE 'T'.
016300         88  ACCION-REPORTE-COMPARACION       VALUE 'C'.
016400     03  FILLER                        PIC X(01) VALUE SPACE.
016500     03  WKS-PARM-FECHA-INI            PIC 9(08) VALUE ZEROES.
016600     03  FILLER                        PIC X(01) VALUE SPACE.
016700     03  WKS-PARM-FECHA-FIN            PIC 9(08) VALUE ZEROES.
016800 01  WKS-PARM-FECHA-INI-R REDEFINES WKS-PARM-FECHA-INI.
016900     03  WKS-PARM-INI-ANIO             PIC 9(04).
017000     03  WKS-PARM-INI-MES              PIC 9(02).
017100     03  WKS-PARM-INI-DIA              PIC 9(02).
017200
017300 01  WKS-FLAGS.
017400     03  WKS-FIN-FINPEI                PIC 9(01) VALUE ZEROES.
017500         88  FIN-FINPEI                          VALUE 1.
017600     03  WKS-FIN-PREMTH                PIC 9(01) VALUE ZEROES.
017700         88  FIN-PREMTH                           VALUE 1.
017800     03  WKS-FIN-FINDIA                PIC 9(01) VALUE ZEROES.
017900         88  FIN-FINDIA                           VALUE 1.
018000     03  WKS-EXISTE-PRESUPUESTO        PIC 9(01) VALUE ZEROES.
018100         88  PRESUPUESTO-EXISTE                   VALUE 1.
018200
018300 01  WKS-CONTADORES.
018400     03  WKS-LEIDOS-FINPEI             PIC 9(07) COMP VALUE 0.
018500     03  WKS-ALTAS-OK                  PIC 9(07) COMP VALUE 0.
018600     03  WKS-ALTAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
018700     03  WKS-CAMBIOS-OK                PIC 9(07) COMP VALUE 0.
018800     03  WKS-CAMBIOS-RECHAZADOS        PIC 9(07) COMP VALUE 0.
018900     03  WKS-BAJAS-OK                  PIC 9(07) COMP VALUE 0.
019000     03  WKS-BAJAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
019100     03  WKS-PRESUPUESTOS-TOTALIZADOS  PIC 9(07) COMP VALUE 0.
019200     03  WKS-I                         PIC 9(05) COMP VALUE 0.
019300
019400 01  WKS-TOTAL-PRESUPUESTOS            PIC S9(13)V99 VALUE 0.
019500 01  WKS-TOTAL-GASTADO                  PIC S9(13)V99 VALUE 0.
019600 01  WKS-MASCARA-CONTADOR              PIC Z,ZZZ,ZZ9.
019700 01  WKS-MASCARA-MONTO                 PIC -(13)9.99.
019800
019900******************************************************************
020000*   TABLA DE PRESUPUESTOS EN MEMORIA PARA EL REPORTE C           *
020100*   (REQ-0212) - SE CARGA DEL MAESTRO PREMTH AL INICIAR EL       *
020200*   REPORTE Y SE ACUMULA CONTRA ELLA AL LEER EL DIARIO.          *
020300******************************************************************
020400 01  TAB-PRESUPUESTOS.
020500     03  PRES-RENGLON OCCURS 500 TIMES
020600                       INDEXED BY WKS-IDX-PRES.
020700         05  PR-CATEGORIA               PIC 9(09) VALUE ZEROES.
020800         05  PR-MONTO                    PIC S9(13)V99 VALUE 0.
020900         05  PR-GASTADO                  PIC S9(13)V99 VALUE 0.
021000 01  WKS-TOTAL-PRES-RENGLONES          PIC 9(05) COMP VALUE 0.
021100
021200 01  WKS-PORCENTAJE-USADO               PIC S9(05)V9(04).
021300 01  WKS-COCIENTE-GASTO                 PIC S9(05)V9(04).
021400 01  WKS-RESTANTE                        PIC S9(13)V99.
021500
021600 01  WKS-ENCABEZADO-COMPARACION.
021700     03  FILLER PIC X(09) VALUE 'CATEGORIA'.
021800     03  FILLER PIC X(01) VALUE SPACE.
021900     03  FILLER PIC X(30) VALUE 'NOMBRE'.
022000     03  FILLER PIC X(01) VALUE SPACE.
022100     03  FILLER PIC X(14) VALUE 'PRESUPUESTADO'.
022200     03  FILLER PIC X(01) VALUE SPACE.
022300     03  FILLER PIC X(14) VALUE 'GASTADO'.
022400     03  FILLER PIC X(01) VALUE SPACE.
022500     03  FILLER PIC X(14) VALUE 'RESTANTE'.
022600     03  FILLER PIC X(01) VALUE SPACE.
022700     03  FILLER PIC X(09) VALUE '% USADO'.
022800
022900 01  WKS-LINEA-TOTAL-COMPARACION.
023000     03  FILLER   PIC X(54) VALUE SPACES.
023100     03  FILLER   PIC X(11) VALUE 'GRAND TOTAL'.
023200     03  FILLER   PIC X(01) VALUE SPACE.
023300     03  WKS-TOTAL-PRES-ED              PIC -(11)9.99.
023400     03  FILLER   PIC X(01) VALUE SPACE.
023500     03  WKS-TOTAL-GASTO-ED             PIC -(11)9.99.
023600
023700******************************************************************
023800 PROCEDURE DIVISION.
023900******************************************************************
024000 000-MAIN SECTION.
024100     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
024200     EVALUATE TRUE
024300        WHEN ACCION-MANTENIMIENTO
024400           PERFORM APERTURA-ARCHIVOS-MANTENIMIENTO
024500           PERFORM MANTENIMIENTO-PRESUPUESTOS UNTIL FIN-FINPEI
024600           PERFORM ESTADISTICAS-MANTENIMIENTO
024700           PERFORM CIERRA-ARCHIVOS-MANTENIMIENTO
024800        WHEN ACCION-TOTALIZA
024900           PERFORM APERTURA-ARCHIVOS-TOTALIZA
025000           PERFORM TOTALIZA-PRESUPUESTOS UNTIL FIN-PREMTH
025100           PERFORM ESTADISTICAS-TOTALIZA
025200           PERFORM CIERRA-ARCHIVOS-TOTALIZA
025300        WHEN ACCION-REPORTE-COMPARACION
025400           PERFORM APERTURA-ARCHIVOS-REPORTE
025500           PERFORM CARGA-TABLA-PRESUPUESTOS
025600           PERFORM CALCULA-GASTADO-CATEGORIA UNTIL FIN-FINDIA
025700           PERFORM REPORTE-PRESUPUESTO-VS-REAL
025800           PERFORM CIERRA-ARCHIVOS-REPORTE
025900        WHEN OTHER
026000           DISPLAY '>>> FINPREM: ACCION DE PARAMETRO INVALIDA <<<'
026100                   UPON CONSOLE
026200           MOVE 91 TO RETURN-CODE
026300     END-EVALUATE
026400     STOP RUN.
026500 000-MAIN-E. EXIT.
026600
026700******************************************************************
026800*                    A P E R T U R A   D E   A R C H I V O S
026900******************************************************************
027000 APERTURA-ARCHIVOS-MANTENIMIENTO SECTION.
027100     MOVE 'FINPREM' TO FSTAT-PROGRAMA
027200     OPEN I-O    PREMTH
027300     OPEN INPUT  CATMTH FINPEI
027400     OPEN OUTPUT FINPEO
027500     IF FS-PREMTH NOT = 0
027600        DISPLAY '>>> FINPREM: NO ABRIO PREMTH <<<' UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        STOP RUN
027900     END-IF.
028000 APERTURA-ARCHIVOS-MANTENIMIENTO-E. EXIT.
028100
028200 APERTURA-ARCHIVOS-TOTALIZA SECTION.
028300     MOVE 'FINPREM' TO FSTAT-PROGRAMA
028400     OPEN INPUT PREMTH
028500     IF FS-PREMTH NOT = 0
028600        DISPLAY '>>> FINPREM: NO ABRIO PREMTH <<<' UPON CONSOLE
028700        MOVE 91 TO RETURN-CODE
028800        STOP RUN
028900     END-IF.
029000 APERTURA-ARCHIVOS-TOTALIZA-E. EXIT.
029100
029200 APERTURA-ARCHIVOS-REPORTE SECTION.
029300     MOVE 'FINPREM' TO FSTAT-PROGRAMA
029400     OPEN INPUT  PREMTH CATMTH FINDIA
029500     OPEN OUTPUT FINRPB
029600     IF FS-PREMTH NOT = 0
029700        DISPLAY '>>> FINPREM: NO ABRIO PREMTH <<<' UPON CONSOLE
029800        MOVE 91 TO RETURN-CODE
029900        STOP RUN
030000     END-IF
030100     DISPLAY 'FINPREM: REPORTE C, PERIODO DESDE '
030200             WKS-PARM-INI-ANIO '/' WKS-PARM-INI-MES '/'
030300             WKS-PARM-INI-DIA UPON CONSOLE.
030400 APERTURA-ARCHIVOS-REPORTE-E. EXIT.
030500
030600******************************************************************
030700*      M A N T E N I M I E N T O   D E   P R E S U P U E S T O S
030800******************************************************************
030900 MANTENIMIENTO-PRESUPUESTOS SECTION.
031000     PERFORM LEE-FINPEI
031100     IF NOT FIN-FINPEI
031200        ADD 1 TO WKS-LEIDOS-FINPEI
031300        EVALUATE TRUE
031400           WHEN PEI-ES-ALTA
031500              PERFORM ALTA-PRESUPUESTO
031600           WHEN PEI-ES-ACTUALIZA
031700              PERFORM ACTUALIZA-PRESUPUESTO
031800           WHEN PEI-ES-BAJA
031900              PERFORM BAJA-PRESUPUESTO
032000           WHEN OTHER
032100              DISPLAY '>>> FINPREM: ACCION DE MOVIMIENTO '
032200                      'DESCONOCIDA <<<' UPON CONSOLE
032300        END-EVALUATE
032400     END-IF.
032500 MANTENIMIENTO-PRESUPUESTOS-E. EXIT.
032600
032700 ALTA-PRESUPUESTO SECTION.
032800*--> REQ-0041: UNA SOLA ASIGNACION POR CATEGORIA (LA LLAVE DEL   *
032900*--> MAESTRO DE PRESUPUESTOS ES EL NUMERO DE CATEGORIA). REQ-0187:*
033000*--> EL MONTO NO PUEDE SER NEGATIVO.                             *
033100     PERFORM VALIDA-PRESUPUESTO-UNICO
033200     PERFORM VALIDA-MONTO-NO-NEGATIVO
033300     IF NOT PRESUPUESTO-EXISTE AND PEI-MONTO >= 0
033400        MOVE PEI-CATEGORIA TO WKS-PREMTH-RRN
033500        INITIALIZE REG-PREMTH
033600        MOVE PEI-CATEGORIA  TO PRMT-LLAVE
033700        MOVE PEI-MONTO      TO PRMT-MONTO
033800        WRITE REG-PREMTH
033900        IF FS-PREMTH NOT = 0
034000           ADD 1 TO WKS-ALTAS-RECHAZADAS
034100        ELSE
034200           ADD 1 TO WKS-ALTAS-OK
034300           MOVE 'ALTA DE PRESUPUESTO ACEPTADA' TO REG-FINPEO
034400           WRITE REG-FINPEO
034500        END-IF
034600     ELSE
034700        ADD 1 TO WKS-ALTAS-RECHAZADAS
034800        MOVE 'RECHAZADA: YA EXISTE PRESUPUESTO O MONTO NEGATIVO'
034900             TO REG-FINPEO
035000        WRITE REG-FINPEO
035100     END-IF.
035200 ALTA-PRESUPUESTO-E. EXIT.
035300
035400 VALIDA-PRESUPUESTO-UNICO SECTION.
035500     MOVE PEI-CATEGORIA TO WKS-PREMTH-RRN
035600     READ PREMTH INVALID KEY
035700          MOVE 0 TO WKS-EXISTE-PRESUPUESTO
035800     NOT INVALID KEY
035900          MOVE 1 TO WKS-EXISTE-PRESUPUESTO
036000     END-READ.
036100 VALIDA-PRESUPUESTO-UNICO-E. EXIT.
036200
036300 VALIDA-MONTO-NO-NEGATIVO SECTION.
036400*--> SOLO SIRVE COMO DOCUMENTACION DEL CHEQUEO - LA COMPARACION  *
036500*--> VA DIRECTO EN LA CONDICION DEL ALTA Y DE LA ACTUALIZACION.  *
036600     CONTINUE.
036700 VALIDA-MONTO-NO-NEGATIVO-E. EXIT.
036800
036900 ACTUALIZA-PRESUPUESTO SECTION.
037000     MOVE PEI-CATEGORIA TO WKS-PREMTH-RRN
037100     READ PREMTH INVALID KEY
037200          ADD 1 TO WKS-CAMBIOS-RECHAZADOS
037300          MOVE 'RECHAZADA: NO EXISTE PRESUPUESTO PARA LA'
037400               ' CATEGORIA' TO REG-FINPEO
037500          WRITE REG-FINPEO
037600     NOT INVALID KEY
037700          IF PEI-MONTO >= 0
037800             MOVE PEI-MONTO TO PRMT-MONTO
037900             REWRITE REG-PREMTH
038000             IF FS-PREMTH NOT = 0
038100                ADD 1 TO WKS-CAMBIOS-RECHAZADOS
038200             ELSE
038300                ADD 1 TO WKS-CAMBIOS-OK
038400                MOVE 'ACTUALIZACION DE PRESUPUESTO ACEPTADA'
038500                     TO REG-FINPEO
038600                WRITE REG-FINPEO
038700             END-IF
038800          ELSE
038900             ADD 1 TO WKS-CAMBIOS-RECHAZADOS
039000             MOVE 'RECHAZADA: MONTO NEGATIVO' TO REG-FINPEO
039100             WRITE REG-FINPEO
039200          END-IF
039300     END-READ.
039400 ACTUALIZA-PRESUPUESTO-E. EXIT.
039500
039600 BAJA-PRESUPUESTO SECTION.
039700     MOVE PEI-CATEGORIA TO WKS-PREMTH-RRN
039800     DELETE PREMTH RECORD
039900     IF FS-PREMTH NOT = 0
040000        ADD 1 TO WKS-BAJAS-RECHAZADAS
040100        MOVE 'RECHAZADA: NO EXISTE PRESUPUESTO PARA LA'
040200             ' CATEGORIA' TO REG-FINPEO
040300        WRITE REG-FINPEO
040400     ELSE
040500        ADD 1 TO WKS-BAJAS-OK
040600        MOVE 'BAJA DE PRESUPUESTO ACEPTADA' TO REG-FINPEO
040700        WRITE REG-FINPEO
040800     END-IF.
040900 BAJA-PRESUPUESTO-E. EXIT.
041000
041100 LEE-FINPEI SECTION.
041200     READ FINPEI
041300          AT END
041400             MOVE 1 TO WKS-FIN-FINPEI
041500     END-READ.
041600 LEE-FINPEI-E. EXIT.
041700
041800 ESTADISTICAS-MANTENIMIENTO SECTION.
041900     DISPLAY '******************************************'
042000     MOVE WKS-LEIDOS-FINPEI   TO WKS-MASCARA-CONTADOR
042100     DISPLAY 'MOVIMIENTOS LEIDOS:         ' WKS-MASCARA-CONTADOR
042200     MOVE WKS-ALTAS-OK        TO WKS-MASCARA-CONTADOR
042300     DISPLAY 'ALTAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
042400     MOVE WKS-ALTAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
042500     DISPLAY 'ALTAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
042600     MOVE WKS-CAMBIOS-OK      TO WKS-MASCARA-CONTADOR
042700     DISPLAY 'ACTUALIZACIONES ACEPTADAS:  ' WKS-MASCARA-CONTADOR
042800     MOVE WKS-CAMBIOS-RECHAZADOS TO WKS-MASCARA-CONTADOR
042900     DISPLAY 'ACTUALIZACIONES RECHAZADAS: ' WKS-MASCARA-CONTADOR
043000     MOVE WKS-BAJAS-OK        TO WKS-MASCARA-CONTADOR
043100     DISPLAY 'BAJAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
043200     MOVE WKS-BAJAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
043300     DISPLAY 'BAJAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
043400     DISPLAY '******************************************'.
043500 ESTADISTICAS-MANTENIMIENTO-E. EXIT.
043600
043700 CIERRA-ARCHIVOS-MANTENIMIENTO SECTION.
043800     CLOSE PREMTH CATMTH FINPEI FINPEO.
043900 CIERRA-ARCHIVOS-MANTENIMIENTO-E. EXIT.
044000
044100******************************************************************
044200*      T O T A L I Z A   P R E S U P U E S T O S
044300******************************************************************
044400 TOTALIZA-PRESUPUESTOS SECTION.
044500     READ PREMTH NEXT RECORD
044600          AT END
044700             MOVE 1 TO WKS-FIN-PREMTH
044800          NOT AT END
044900             ADD PRMT-MONTO TO WKS-TOTAL-PRESUPUESTOS
045000             ADD 1 TO WKS-PRESUPUESTOS-TOTALIZADOS
045100     END-READ.
045200 TOTALIZA-PRESUPUESTOS-E. EXIT.
045300
045400 ESTADISTICAS-TOTALIZA SECTION.
045500     DISPLAY '******************************************'
045600     MOVE WKS-PRESUPUESTOS-TOTALIZADOS TO WKS-MASCARA-CONTADOR
045700     DISPLAY 'PRESUPUESTOS TOTALIZADOS:   ' WKS-MASCARA-CONTADOR
045800     MOVE WKS-TOTAL-PRESUPUESTOS TO WKS-MASCARA-MONTO
045900     DISPLAY 'TOTAL PRESUPUESTADO:        ' WKS-MASCARA-MONTO
046000     DISPLAY '******************************************'.
046100 ESTADISTICAS-TOTALIZA-E. EXIT.
046200
046300 CIERRA-ARCHIVOS-TOTALIZA SECTION.
046400     CLOSE PREMTH.
046500 CIERRA-ARCHIVOS-TOTALIZA-E. EXIT.
046600
046700******************************************************************
046800*   R E P O R T E   D E   P R E S U P U E S T O   V S   R E A L
046900******************************************************************
047000 CARGA-TABLA-PRESUPUESTOS SECTION.
047100*--> REQ-0231: UNA BAJA FISICA PREVIA EN PREMTH DEJA "HUECOS" EN *
047200*--> EL RELATIVO; SE REPOSICIONA AL INICIO Y SE LEE CON READ     *
047300*--> NEXT PARA NO DETENER LA CARGA EN EL PRIMER HUECO.           *
047400     MOVE 1 TO WKS-PREMTH-RRN
047500     START PREMTH
047600        KEY IS >= WKS-PREMTH-RRN
047700     END-START
047800     MOVE 0 TO WKS-TOTAL-PRES-RENGLONES
047900     MOVE 0 TO FS-PREMTH
048000     PERFORM CARGA-RENGLON-PRESUPUESTO UNTIL FS-PREMTH NOT = 0
048100     MOVE 0 TO FS-PREMTH.
048200 CARGA-TABLA-PRESUPUESTOS-E. EXIT.
048300
048400 CARGA-RENGLON-PRESUPUESTO SECTION.
048500     READ PREMTH NEXT RECORD
048600          AT END
048700             CONTINUE
048800          NOT AT END
048900             ADD 1 TO WKS-TOTAL-PRES-RENGLONES
049000             SET WKS-IDX-PRES TO WKS-TOTAL-PRES-RENGLONES
049100             MOVE PRMT-LLAVE TO PR-CATEGORIA (WKS-IDX-PRES)
049200             MOVE PRMT-MONTO TO PR-MONTO (WKS-IDX-PRES)
049300             MOVE 0          TO PR-GASTADO (WKS-IDX-PRES)
049400     END-READ.
049500 CARGA-RENGLON-PRESUPUESTO-E. EXIT.
049600
049700 CALCULA-GASTADO-CATEGORIA SECTION.
049800     PERFORM LEE-FINDIA
049900     IF NOT FIN-FINDIA
050000        IF TRNT-TIPO-GASTO OF REG-FINDIA
050100           IF TRNT-FECHA OF REG-FINDIA >= WKS-PARM-FECHA-INI AND
050200              TRNT-FECHA OF REG-FINDIA <= WKS-PARM-FECHA-FIN
050300              PERFORM BUSCA-RENGLON-PRESUPUESTO
050400           END-IF
050500        END-IF
050600     END-IF.
050700 CALCULA-GASTADO-CATEGORIA-E. EXIT.
050800
050900 BUSCA-RENGLON-PRESUPUESTO SECTION.
051000     SET WKS-IDX-PRES TO 1
051100     SEARCH PRES-RENGLON
051200        AT END
051300           CONTINUE
051400        WHEN PR-CATEGORIA (WKS-IDX-PRES) =
051500             TRNT-CATEGORIA OF REG-FINDIA
051600           ADD TRNT-MONTO OF REG-FINDIA
051700               TO PR-GASTADO (WKS-IDX-PRES)
051800     END-SEARCH.
051900 BUSCA-RENGLON-PRESUPUESTO-E. EXIT.
052000
052100 LEE-FINDIA SECTION.
052200     READ FINDIA
052300          AT END
052400             MOVE 1 TO WKS-FIN-FINDIA
052500     END-READ.
052600 LEE-FINDIA-E. EXIT.
052700
052800 REPORTE-PRESUPUESTO-VS-REAL SECTION.
052900     WRITE REG-FINRPB FROM WKS-ENCABEZADO-COMPARACION
053000     MOVE 1 TO WKS-I
053100     MOVE 0 TO WKS-TOTAL-PRESUPUESTOS
053200     MOVE 0 TO WKS-TOTAL-GASTADO
053300     PERFORM IMPRIME-LINEA-COMPARACION
053400             UNTIL WKS-I > WKS-TOTAL-PRES-RENGLONES
053500     MOVE WKS-TOTAL-PRESUPUESTOS TO WKS-TOTAL-PRES-ED
053600     MOVE WKS-TOTAL-GASTADO      TO WKS-TOTAL-GASTO-ED
053700     WRITE REG-FINRPB FROM WKS-LINEA-TOTAL-COMPARACION.
053800 REPORTE-PRESUPUESTO-VS-REAL-E. EXIT.
053900
054000 IMPRIME-LINEA-COMPARACION SECTION.
054100     MOVE PR-CATEGORIA (WKS-I) TO WKS-CATMTH-RRN
054200     READ CATMTH INVALID KEY
054300          MOVE SPACES TO CGMT-NOMBRE
054400     END-READ
054500     MOVE PR-CATEGORIA (WKS-I) TO RPB-CATEGORIA-ED
054600     MOVE CGMT-NOMBRE(1:30)    TO RPB-NOMBRE-ED
054700     MOVE PR-MONTO (WKS-I)     TO RPB-PRESUPUESTO-ED
054800     MOVE PR-GASTADO (WKS-I)   TO RPB-GASTADO-ED
054900     SUBTRACT PR-GASTADO (WKS-I) FROM PR-MONTO (WKS-I)
055000                                 GIVING WKS-RESTANTE
055100     MOVE WKS-RESTANTE         TO RPB-RESTANTE-ED
055200     PERFORM CALCULA-PORCENTAJE-USADO
055300     MOVE WKS-PORCENTAJE-USADO TO RPB-PORCENTAJE-ED
055400     WRITE REG-FINRPB
055500     ADD PR-MONTO (WKS-I)   TO WKS-TOTAL-PRESUPUESTOS
055600     ADD PR-GASTADO (WKS-I) TO WKS-TOTAL-GASTADO
055700     ADD 1 TO WKS-I.
055800 IMPRIME-LINEA-COMPARACION-E. EXIT.
055900
056000 CALCULA-PORCENTAJE-USADO SECTION.
056100*--> REQ-0212: PORCENTAJE = GASTADO / PRESUPUESTADO * 100.       *
056200*--> SI EL PRESUPUESTO ES CERO SE DEJA EN CERO PARA EVITAR       *
056300*--> DIVISION ENTRE CERO (CATEGORIA SIN TOPE ASIGNADO AUN).      *
056400*--> REQ-0231: EL COCIENTE SE REDONDEA A 4 DECIMALES ANTES DE    *
056500*--> MULTIPLICAR POR 100, NO DESPUES (CAMBIA EL RESULTADO).      *
056600     IF PR-MONTO (WKS-I) = 0
056700        MOVE 0 TO WKS-PORCENTAJE-USADO
056800     ELSE
056900        COMPUTE WKS-COCIENTE-GASTO ROUNDED =
057000           PR-GASTADO (WKS-I) / PR-MONTO (WKS-I)
057100        COMPUTE WKS-PORCENTAJE-USADO ROUNDED =
057200           WKS-COCIENTE-GASTO * 100
057300     END-IF.
057400 CALCULA-PORCENTAJE-USADO-E. EXIT.
057500
057600 CIERRA-ARCHIVOS-REPORTE SECTION.
057700     CLOSE PREMTH CATMTH FINDIA FINRPB.
057800 CIERRA-ARCHIVOS-REPORTE-E. EXIT.
