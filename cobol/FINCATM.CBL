000100******************************************************************
000200* FECHA       : 11/08/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : FINMTO - CONTROL DE FINANZAS PERSONALES          *
000500* PROGRAMA    : FINCATM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CATEGORIAS (ALTA,   *
000800*             : ACTUALIZACION, BAJA) A PARTIR DE UN LOTE DE      *
000900*             : MOVIMIENTOS DE MANTENIMIENTO (FINCTI2).          *
001000*             : VALIDA NOMBRE UNICO, CATEGORIA PADRE EXISTENTE,  *
001100*             : Y QUE NO SE DE BAJA UNA CATEGORIA CON HIJAS.     *
001200* ARCHIVOS    : FINCAT=I-O, FINCTI2=ENTRADA, FINCTO2=SALIDA      *
001300* ACCION (ES) : M=MANTENIMIENTO (ALTA/ACTUALIZA/BAJA)            *
001400* BPM/RATIONAL: REQ-0002                                         *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     FINCATM.
001800 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
001900 INSTALLATION.   FINMTO - CONTROL DE FINANZAS PERSONALES.
002000 DATE-WRITTEN.   11/08/1986.
002100 DATE-COMPILED.
002200 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002300*----------------------------------------------------------------*
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    FECHA      INIC  TICKET    DESCRIPCION                      *
002600*    --------   ----  --------  ------------------------------  *
002700*    11/08/1986  EDRD  REQ-0002  PRIMERA VERSION: ALTA Y BAJA     *
002800*                                 FISICA DE CATEGORIAS.           *
002900*    30/01/1991  MALV  REQ-0027  SE AGREGA JERARQUIA PADRE/HIJA,  *
003000*                                 VALIDA QUE EL PADRE EXISTA.     *
003100*    12/11/1993  JPOR  REQ-0044  SE AGREGA VALIDACION DE NOMBRE   *
003200*                                 UNICO ANTES DEL ALTA.           *
003300*    19/01/1999  EDRD  REQ-0139  AJUSTE MILENIO: FECHAS A         *
003400*                                 CCYYMMDD EN TODO EL PROGRAMA.   *
003500*    05/07/2007  MALV  REQ-0205  LA BAJA SE BLOQUEA SI LA         *
003600*                                 CATEGORIA TIENE HIJAS DADAS DE  *
003700*                                 ALTA (ANTES SE PERMITIA Y       *
003800*                                 DEJABA HIJAS HUERFANAS).        *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CATMTH ASSIGN TO FINCAT
004800            ORGANIZATION  IS RELATIVE
004900            ACCESS MODE   IS DYNAMIC
005000            RELATIVE KEY  IS WKS-CATMTH-RRN
005100            FILE STATUS   IS FS-CATMTH
005200                             FSE-CATMTH.
005300
005400     SELECT FINCTI2 ASSIGN TO FINCTI2
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-FINCTI2.
005700
005800     SELECT FINCTO2 ASSIGN TO FINCTO2
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-FINCTO2.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   MAESTRO DE CATEGORIAS (ALTA/ACTUALIZA/BAJA).                 *
006800*   LOTE DE MOVIMIENTOS DE MANTENIMIENTO (ENTRADA).              *
006900*   LISTADO DE RESULTADO DEL MANTENIMIENTO (SALIDA).             *
007000 FD  CATMTH.
007100     COPY CATMTH.
007200 FD  FINCTI2
007300     RECORD CONTAINS 140 CHARACTERS.
007400 01  REG-FINCTI2.
007500     03  CT2-ACCION                    PIC X(01).
007600         88  CT2-ES-ALTA                      VALUE 'A'.
007700         88  CT2-ES-ACTUALIZA                  VALUE 'C'.
007800         88  CT2-ES-BAJA                       VALUE 'D'.
007900     03  CT2-CATEGORIA                 PIC 9(09).
008000     03  CT2-NOMBRE                    PIC X(100).
008100     03  CT2-TIPO                      PIC X(07).
008200     03  CT2-PADRE                     PIC 9(09).
008300*--> REQ-0205: VISTA DE CT2-PADRE PARTIDA EN BLOQUES, RESERVADA *
008400*--> PARA EL REPORTE DE ARBOL DE CATEGORIAS (PENDIENTE).        *
008500     03  CT2-PADRE-R REDEFINES CT2-PADRE.
008600         05  CT2-PADRE-ALTO            PIC 9(05).
008700         05  CT2-PADRE-BAJO            PIC 9(04).
008800     03  FILLER                        PIC X(14).
008900 FD  FINCTO2
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REG-FINCTO2                       PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400     COPY FSTAT.
009500******************************************************************
009600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009700******************************************************************
009800 01  WKS-FS-STATUS.
009900     03  FS-CATMTH                     PIC 9(02) VALUE ZEROES.
010000     03  FSE-CATMTH.
010100         05  FSE-CATMTH-RETURN         PIC S9(4) COMP-5 VALUE 0.
010200         05  FSE-CATMTH-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010300         05  FSE-CATMTH-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010400     03  FS-FINCTI2                    PIC 9(02) VALUE ZEROES.
010500     03  FS-FINCTO2                    PIC 9(02) VALUE ZEROES.
010600
010700 01  WKS-CATMTH-RRN                    PIC 9(09) COMP.
010800
010900 01  WKS-FLAGS.
011000     03  WKS-FIN-FINCTI2               PIC 9(01) VALUE ZEROES.
011100         88  FIN-FINCTI2                         VALUE 1.
011200     03  WKS-NOMBRE-UNICO              PIC 9(01) VALUE ZEROES.
011300         88  NOMBRE-ES-UNICO                      VALUE 1.
011400     03  WKS-PADRE-OK                  PIC 9(01) VALUE ZEROES.
011500         88  PADRE-EXISTE                         VALUE 1.
011600     03  WKS-SIN-HIJOS                 PIC 9(01) VALUE ZEROES.
011700         88  NO-TIENE-HIJOS                        VALUE 1.
011800
011900 01  WKS-CONTADORES.
012000     03  WKS-LEIDOS-FINCTI2            PIC 9(07) COMP VALUE 0.
012100     03  WKS-ALTAS-OK                  PIC 9(07) COMP VALUE 0.
012200     03  WKS-ALTAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
012300     03  WKS-CAMBIOS-OK                PIC 9(07) COMP VALUE 0.
012400     03  WKS-CAMBIOS-RECHAZADOS        PIC 9(07) COMP VALUE 0.
012500     03  WKS-BAJAS-OK                  PIC 9(07) COMP VALUE 0.
012600     03  WKS-BAJAS-RECHAZADAS          PIC 9(07) COMP VALUE 0.
012700
012800 01  WKS-MASCARA-CONTADOR               PIC Z,ZZZ,ZZ9.
012900 01  WKS-FECHA-HOY                      PIC 9(08) VALUE ZEROES.
013000 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013100     03  WKS-HOY-ANIO                   PIC 9(04).
013200     03  WKS-HOY-MES                    PIC 9(02).
013300     03  WKS-HOY-DIA                    PIC 9(02).
013400
013500 01  WKS-LINEA-FINCTO2.
013600     03  FL2-CATEGORIA-ED               PIC Z(08)9.
013700     03  FILLER                         PIC X(01).
013800     03  FL2-NOMBRE-ED                  PIC X(30).
013900     03  FILLER                         PIC X(01).
014000     03  FL2-MENSAJE                    PIC X(45).
014100     03  FILLER                         PIC X(45).
014200
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600 000-MAIN SECTION.
014700     PERFORM APERTURA-ARCHIVOS
014800     PERFORM MANTENIMIENTO-CATEGORIAS UNTIL FIN-FINCTI2
014900     PERFORM ESTADISTICAS-MANTENIMIENTO
015000     PERFORM CIERRA-ARCHIVOS
015100     STOP RUN.
015200 000-MAIN-E. EXIT.
015300
015400 APERTURA-ARCHIVOS SECTION.
015500     MOVE 'FINCATM' TO FSTAT-PROGRAMA
015600     OPEN I-O    CATMTH
015700     OPEN INPUT  FINCTI2
015800     OPEN OUTPUT FINCTO2
015900     IF FS-CATMTH NOT = 0
016000        DISPLAY '>>> FINCATM: NO ABRIO CATMTH <<<' UPON CONSOLE
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     END-IF.
016400 APERTURA-ARCHIVOS-E. EXIT.
016500
016600******************************************************************
016700*      M A N T E N I M I E N T O   D E   C A T E G O R I A S
016800******************************************************************
016900 MANTENIMIENTO-CATEGORIAS SECTION.
017000     PERFORM LEE-FINCTI2
017100     IF NOT FIN-FINCTI2
017200        ADD 1 TO WKS-LEIDOS-FINCTI2
017300        EVALUATE TRUE
017400           WHEN CT2-ES-ALTA
017500              PERFORM ALTA-CATEGORIA
017600           WHEN CT2-ES-ACTUALIZA
017700              PERFORM ACTUALIZA-CATEGORIA
017800           WHEN CT2-ES-BAJA
017900              PERFORM BAJA-CATEGORIA
018000           WHEN OTHER
018100              DISPLAY '>>> FINCATM: ACCION DE MOVIMIENTO '
018200                      'DESCONOCIDA <<<' UPON CONSOLE
018300        END-EVALUATE
018400     END-IF.
018500 MANTENIMIENTO-CATEGORIAS-E. EXIT.
018600
018700 ALTA-CATEGORIA SECTION.
018800     PERFORM VALIDA-NOMBRE-UNICO
018900     PERFORM VALIDA-PADRE-EXISTE
019000     IF NOMBRE-ES-UNICO AND PADRE-EXISTE
019100        MOVE CT2-CATEGORIA TO WKS-CATMTH-RRN
019200        INITIALIZE REG-CATMTH
019300        MOVE CT2-CATEGORIA  TO CGMT-LLAVE
019400        MOVE CT2-NOMBRE     TO CGMT-NOMBRE
019500        MOVE CT2-TIPO       TO CGMT-TIPO
019600        MOVE CT2-PADRE      TO CGMT-PADRE
019700        MOVE WKS-FECHA-HOY  TO CGMT-FECHA-ALTA
019800        WRITE REG-CATMTH
019900        IF FS-CATMTH NOT = 0
020000           ADD 1 TO WKS-ALTAS-RECHAZADAS
020100        ELSE
020200           ADD 1 TO WKS-ALTAS-OK
020300           MOVE CT2-CATEGORIA TO FL2-CATEGORIA-ED
020400           MOVE CT2-NOMBRE(1:30) TO FL2-NOMBRE-ED
020500           MOVE 'ALTA ACEPTADA' TO FL2-MENSAJE
020600           WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
020700        END-IF
020800     ELSE
020900        ADD 1 TO WKS-ALTAS-RECHAZADAS
021000        MOVE CT2-CATEGORIA TO FL2-CATEGORIA-ED
021100        MOVE CT2-NOMBRE(1:30) TO FL2-NOMBRE-ED
021200        MOVE 'RECHAZADA: NOMBRE DUPLICADO O PADRE INEXISTENTE'
021300                           TO FL2-MENSAJE
021400        WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
021500     END-IF.
021600 ALTA-CATEGORIA-E. EXIT.
021700
021800 VALIDA-NOMBRE-UNICO SECTION.
021900*--> REQ-0044: BUSQUEDA SECUENCIAL DEL MAESTRO POR NOMBRE. EL    *
022000*--> MAESTRO NO TIENE UN INDICE ALTERNO POR NOMBRE, SE RECORRE  *
022100*--> COMPLETO (VOLUMEN BAJO, UN USUARIO, POCAS CATEGORIAS).     *
022200*--> REQ-0231: SE REPOSICIONA AL INICIO DEL MAESTRO Y SE USA    *
022300*--> READ NEXT; UNA BAJA FISICA PREVIA DEJA "HUECOS" EN EL      *
022400*--> RELATIVO QUE LA LECTURA ALEATORIA ANTIGUA NO SALTABA.      *
022500     MOVE 1 TO WKS-NOMBRE-UNICO
022600     MOVE 1 TO WKS-CATMTH-RRN
022700     START CATMTH
022800        KEY IS >= WKS-CATMTH-RRN
022900     END-START
023000     MOVE 0 TO FS-CATMTH
023100     PERFORM COMPARA-NOMBRE-RENGLON UNTIL FS-CATMTH NOT = 0
023200     MOVE 0 TO FS-CATMTH.
023300 VALIDA-NOMBRE-UNICO-E. EXIT.
023400
023500 COMPARA-NOMBRE-RENGLON SECTION.
023600     READ CATMTH NEXT RECORD
023700          AT END
023800             CONTINUE
023900          NOT AT END
024000             IF CGMT-NOMBRE = CT2-NOMBRE
024100                MOVE 0 TO WKS-NOMBRE-UNICO
024200             END-IF
024300     END-READ.
024400 COMPARA-NOMBRE-RENGLON-E. EXIT.
024500
024600 VALIDA-PADRE-EXISTE SECTION.
024700     IF CT2-PADRE = ZEROES
024800        MOVE 1 TO WKS-PADRE-OK
024900     ELSE
025000        MOVE CT2-PADRE TO WKS-CATMTH-RRN
025100        READ CATMTH INVALID KEY
025200             MOVE 0 TO WKS-PADRE-OK
025300        NOT INVALID KEY
025400             MOVE 1 TO WKS-PADRE-OK
025500        END-READ
025600     END-IF.
025700 VALIDA-PADRE-EXISTE-E. EXIT.
025800
025900 ACTUALIZA-CATEGORIA SECTION.
026000     MOVE CT2-CATEGORIA TO WKS-CATMTH-RRN
026100     READ CATMTH INVALID KEY
026200          ADD 1 TO WKS-CAMBIOS-RECHAZADOS
026300          MOVE CT2-CATEGORIA TO FL2-CATEGORIA-ED
026400          MOVE SPACES        TO FL2-NOMBRE-ED
026500          MOVE 'RECHAZADA: CATEGORIA NO EXISTE' TO FL2-MENSAJE
026600          WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
026700     NOT INVALID KEY
026800          MOVE CT2-NOMBRE TO CGMT-NOMBRE
026900          MOVE CT2-TIPO   TO CGMT-TIPO
027000          REWRITE REG-CATMTH
027100          IF FS-CATMTH NOT = 0
027200             ADD 1 TO WKS-CAMBIOS-RECHAZADOS
027300          ELSE
027400             ADD 1 TO WKS-CAMBIOS-OK
027500             MOVE CGMT-LLAVE   TO FL2-CATEGORIA-ED
027600             MOVE CGMT-NOMBRE(1:30) TO FL2-NOMBRE-ED
027700             MOVE 'ACTUALIZACION ACEPTADA' TO FL2-MENSAJE
027800             WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
027900          END-IF
028000     END-READ.
028100 ACTUALIZA-CATEGORIA-E. EXIT.
028200
028300 BAJA-CATEGORIA SECTION.
028400     PERFORM VALIDA-SIN-HIJOS
028500     IF NO-TIENE-HIJOS
028600        MOVE CT2-CATEGORIA TO WKS-CATMTH-RRN
028700        DELETE CATMTH RECORD
028800        IF FS-CATMTH NOT = 0
028900           ADD 1 TO WKS-BAJAS-RECHAZADAS
029000        ELSE
029100           ADD 1 TO WKS-BAJAS-OK
029200           MOVE CT2-CATEGORIA TO FL2-CATEGORIA-ED
029300           MOVE SPACES        TO FL2-NOMBRE-ED
029400           MOVE 'BAJA ACEPTADA' TO FL2-MENSAJE
029500           WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
029600        END-IF
029700     ELSE
029800        ADD 1 TO WKS-BAJAS-RECHAZADAS
029900        MOVE CT2-CATEGORIA TO FL2-CATEGORIA-ED
030000        MOVE SPACES        TO FL2-NOMBRE-ED
030100        MOVE 'RECHAZADA: LA CATEGORIA TIENE HIJAS' TO FL2-MENSAJE
030200        WRITE REG-FINCTO2 FROM WKS-LINEA-FINCTO2
030300     END-IF.
030400 BAJA-CATEGORIA-E. EXIT.
030500
030600 VALIDA-SIN-HIJOS SECTION.
030700*--> REQ-0205: RECORRIDO COMPLETO DEL MAESTRO BUSCANDO ALGUNA    *
030800*--> CATEGORIA CUYO PADRE SEA LA QUE SE QUIERE DAR DE BAJA.      *
030900*--> REQ-0231: MISMO AJUSTE DE REQ-0231 QUE VALIDA-NOMBRE-UNICO. *
031000     MOVE 1 TO WKS-SIN-HIJOS
031100     MOVE 1 TO WKS-CATMTH-RRN
031200     START CATMTH
031300        KEY IS >= WKS-CATMTH-RRN
031400     END-START
031500     MOVE 0 TO FS-CATMTH
031600     PERFORM COMPARA-HIJO-RENGLON UNTIL FS-CATMTH NOT = 0
031700     MOVE 0 TO FS-CATMTH.
031800 VALIDA-SIN-HIJOS-E. EXIT.
031900
032000 COMPARA-HIJO-RENGLON SECTION.
032100     READ CATMTH NEXT RECORD
032200          AT END
032300             CONTINUE
032400          NOT AT END
032500             IF CGMT-PADRE = CT2-CATEGORIA
032600                MOVE 0 TO WKS-SIN-HIJOS
032700             END-IF
032800     END-READ.
032900 COMPARA-HIJO-RENGLON-E. EXIT.
033000
033100 LEE-FINCTI2 SECTION.
033200     READ FINCTI2
033300          AT END
033400             MOVE 1 TO WKS-FIN-FINCTI2
033500     END-READ.
033600 LEE-FINCTI2-E. EXIT.
033700
033800 ESTADISTICAS-MANTENIMIENTO SECTION.
033900     DISPLAY '******************************************'
034000     MOVE WKS-LEIDOS-FINCTI2  TO WKS-MASCARA-CONTADOR
034100     DISPLAY 'MOVIMIENTOS LEIDOS:         ' WKS-MASCARA-CONTADOR
034200     MOVE WKS-ALTAS-OK        TO WKS-MASCARA-CONTADOR
034300     DISPLAY 'ALTAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
034400     MOVE WKS-ALTAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
034500     DISPLAY 'ALTAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
034600     MOVE WKS-CAMBIOS-OK      TO WKS-MASCARA-CONTADOR
034700     DISPLAY 'ACTUALIZACIONES ACEPTADAS:  ' WKS-MASCARA-CONTADOR
034800     MOVE WKS-CAMBIOS-RECHAZADOS TO WKS-MASCARA-CONTADOR
034900     DISPLAY 'ACTUALIZACIONES RECHAZADAS: ' WKS-MASCARA-CONTADOR
035000     MOVE WKS-BAJAS-OK        TO WKS-MASCARA-CONTADOR
035100     DISPLAY 'BAJAS ACEPTADAS:            ' WKS-MASCARA-CONTADOR
035200     MOVE WKS-BAJAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
035300     DISPLAY 'BAJAS RECHAZADAS:           ' WKS-MASCARA-CONTADOR
035400     DISPLAY '******************************************'.
035500 ESTADISTICAS-MANTENIMIENTO-E. EXIT.
035600
035700 CIERRA-ARCHIVOS SECTION.
035800     CLOSE CATMTH FINCTI2 FINCTO2.
035900 CIERRA-ARCHIVOS-E. EXIT.
